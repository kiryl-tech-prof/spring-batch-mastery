000100******************************************************************
000200*    BALUPDT  --  BALANCE-UPDATE INTERMEDIATE RECORD
000300*    WRITTEN BY BALPOST SECTION 200-POST-BALANCES, ONE PER INPUT
000400*    TRANSACTION, SAME ORDER AS BANKTRN.  NOT RE-SORTED.
000500*    95/06/02  RJT  INITIAL COPY.
000600******************************************************************
000700 01  BALANCE-UPDATE-REC.
000800     05  BU-ID                       PIC 9(09).
000900     05  BU-BALANCE                  PIC S9(8)V9(2) COMP-3.
001000     05  FILLER                      PIC X(10).
