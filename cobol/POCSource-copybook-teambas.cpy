000100******************************************************************
000200*    TEAMBAS  --  TEAM AVERAGING JOB CONTROL-TOTAL RECORD
000300*    ONE RECORD, WRITTEN BY TEAMAVG AT END OF RUN, CARRYING THE
000400*    JOB-WIDE MAXIMUM AND MINIMUM RANK-SELECTED SCORE (AND THE
000500*    PLAYER WHO SCORED IT) FORWARD TO TEAMPERF - TEAMPERF HAS NO
000600*    OTHER WAY TO SEE INDIVIDUAL PLAYER SCORES, ONLY THE PER-TEAM
000700*    AVERAGE IN AVGTEAM.
000800*    93/03/02  DWS  INITIAL COPY.
000900******************************************************************
001000 01  TEAM-BASELINE-REC.
001100     05  TB-MAX-SCORE                PIC S9(3)V9(2).
001200     05  TB-MAX-PLAYER                PIC X(60).
001300     05  TB-MIN-SCORE                PIC S9(3)V9(2).
001400     05  TB-MIN-PLAYER                PIC X(60).
001500     05  FILLER                       PIC X(05).
