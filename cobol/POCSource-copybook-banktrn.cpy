000100******************************************************************
000200*    BANKTRN  --  BANK TRANSACTION MASTER RECORD
000300*    RELATIVE FILE, RELATIVE RECORD NUMBER = BT-ID.  INPUT IS
000400*    PRE-SORTED CHRONOLOGICALLY (MONTH,DAY,HOUR,MINUTE,AMOUNT)
000500*    FOR THE BALANCE-POSTING PASS; BT-TRAN-STAMP-N GIVES A
000600*    SINGLE COMPARABLE NUMERIC KEY FOR THAT ORDERING.
000700*    95/06/02  RJT  INITIAL COPY - YEARLY TRANSACTION FILE.
000800*    97/01/09  RJT  ADDED BT-ADJUSTED FOR CURRENCY ADJUSTMENT JOB.
000900******************************************************************
001000 01  BANK-TRANSACTION-REC.
001100     05  BT-ID                       PIC 9(09).
001200     05  BT-TRAN-STAMP.
001300         10  BT-MONTH                PIC 9(02).
001400         10  BT-DAY                  PIC 9(02).
001500         10  BT-HOUR                 PIC 9(02).
001600         10  BT-MINUTE               PIC 9(02).
001700     05  BT-TRAN-STAMP-N REDEFINES BT-TRAN-STAMP
001800                                     PIC 9(08).
001900     05  BT-AMOUNT                   PIC S9(8)V9(2) COMP-3.
002000     05  BT-MERCHANT                 PIC X(36).
002100     05  BT-ADJUSTED                 PIC X(01).
002200         88  BT-IS-ADJUSTED              VALUE 'Y'.
002300         88  BT-NOT-ADJUSTED             VALUE 'N'.
002400     05  FILLER                      PIC X(10).
