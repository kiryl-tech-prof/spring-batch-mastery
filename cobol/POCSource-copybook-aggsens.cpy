000100******************************************************************
000200*    AGGSENS  --  DAILY AGGREGATED SENSOR DATA (CELSIUS)
000300*    WRITTEN BY SENSAGG, RE-READ BY SENSANOM.  FIXED SEQUENTIAL,
000400*    ONE RECORD PER INPUT DAY, SAME ORDER AS THE RAW INPUT.
000500*    92/04/14  DWS  INITIAL COPY.
000600******************************************************************
000700 01  AGG-SENSOR-REC.
000800     05  AGG-DATE                    PIC X(10).
000900     05  AGG-DATE-PARTS REDEFINES AGG-DATE.
001000         10  AGG-DATE-MM             PIC XX.
001100         10  FILLER                  PIC X.
001200         10  AGG-DATE-DD             PIC XX.
001300         10  FILLER                  PIC X.
001400         10  AGG-DATE-YYYY           PIC X(4).
001500     05  AGG-MIN                     PIC S9(3)V9(2) COMP-3.
001600     05  AGG-AVG                     PIC S9(3)V9(2) COMP-3.
001700     05  AGG-MAX                     PIC S9(3)V9(2) COMP-3.
001800     05  FILLER                      PIC X(05).
