000100******************************************************************
000200*    USRSCOR  --  USER SCORE MASTER RECORD
000300*    RELATIVE FILE, RELATIVE RECORD NUMBER DERIVED FROM US-USER-ID
000400*    VIA THE IN-MEMORY INDEX TABLE (SEE SESSCORE WORKING-STORAGE
000500*    WS-USER-INDEX-TBL, MAINTAINED BY AN ADSORT1-STYLE INSERTION
000600*    SCAN SO THE TABLE STAYS IN ASCENDING USER-ID ORDER).
000700*    96/08/11  RJT  INITIAL COPY.
000800******************************************************************
000900 01  USER-SCORE-REC.
001000     05  US-USER-ID                  PIC 9(09).
001100     05  US-SCORE                    PIC S9(8)V9(2) COMP-3.
001200     05  FILLER                      PIC X(10).
