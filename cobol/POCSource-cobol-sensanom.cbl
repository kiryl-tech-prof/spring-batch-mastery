000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  SENSANOM                                              00000500
000600*                                                                 00000600
000700* READS THE DAILY AGGREGATED SENSOR FILE PRODUCED BY SENSAGG AND  00000700
000800* FLAGS DAYS WHERE THE MINIMUM OR THE MAXIMUM READING DRIFTS TOO  00000800
000900* FAR FROM THE DAY'S AVERAGE.  ONE ANOMALY ROW IS WRITTEN PER     00000900
001000* FLAGGED DAY - A DAY CANNOT PRODUCE BOTH A MINIMUM AND A         00001000
001100* MAXIMUM ANOMALY; THE MINIMUM TEST IS ALWAYS MADE FIRST.         00001100
001200****************************************************************  00001200
001300 IDENTIFICATION DIVISION.                                         00001300
001400 PROGRAM-ID.     SENSANOM.                                        00001400
001500 AUTHOR.         JON SAYLES.                                      00001500
001600 INSTALLATION.   DBB FOUNDATION DEVELOPMENT CENTER.               00001600
001700 DATE-WRITTEN.   04/20/92.                                        00001700
001800 DATE-COMPILED.  04/20/92.                                        00001800
001900 SECURITY.       NON-CONFIDENTIAL.                                00001900
002000*                                                                 00002000
002100****************************************************************  00002100
002200*                    C H A N G E   L O G                          00002200
002300****************************************************************  00002300
002400* 92/04/20  JWS  INITIAL VERSION.                                 00002400
002500* 92/04/20  JWS  ANOMALY THRESHOLD HARD-CODED AT 0.90 PER SPEC.   00002500
002600* 94/05/11  WLT  ADDED WS-DAY-COUNT/WS-ANOM-COUNT CONTROL TOTALS  00002600
002700*                DISPLAYED AT END OF RUN - OPS REQUESTED A        00002700
002800*                QUICK SANITY CHECK WITHOUT OPENING THE OUTPUT.   00002800
002900* 98/11/09  DWS  Y2K REVIEW - AGG-DATE IS CHARACTER, PASSED       00002900
003000*                THROUGH UNCHANGED FROM SENSAGG.  NO CHANGE.      00003000
003100* 99/03/22  RJT  RECOMPILE AFTER RAWSENS/AGGSENS TABLE CHANGE.    00003100
003200* 02/09/17  WLT  CLARIFIED EVALUATION ORDER IN 200-EVALUATE-DAY   00003200
003300*                COMMENTS AFTER A TICKET ASKING WHY A DAY LOW     00003300
003400*                ON BOTH ENDS ONLY EVER SHOWS AS A MINIMUM.       00003400
003420* 04/06/15  DWS  WS-RATIO-N AND WS-COUNT-PAIR-N WERE DECLARED BUT 00003420
003440*                NEVER READ.  WS-RATIO-DISPLAY NOW CARRIES THE    00003440
003450*                FIRING RATIO SO A ZERO-DIVIDE RESULT CAN BE      00003450
003460*                FLAGGED, AND WS-COUNT-PAIR-N NOW CARRIES THE     00003460
003470*                COMBINED DAY/ANOMALY COUNT IN THE END-OF-RUN     00003470
003480*                DISPLAY.                                         00003480
003490* 04/06/15  DWS  AGG-DATE-PARTS (COPIED FROM AGGSENS) WAS ALSO    00003490
003492*                NEVER SPLIT OUT HERE - ADDED THE SAME YEAR-      00003492
003494*                SANITY CHECK SENSAGG NOW MAKES ON ITS COPY.      00003494
003500****************************************************************  00003500
003600 ENVIRONMENT DIVISION.                                            00003600
003700 CONFIGURATION SECTION.                                           00003700
003800 SOURCE-COMPUTER.  IBM-390.                                       00003800
003900 OBJECT-COMPUTER.  IBM-390.                                       00003900
004000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00004000
004100 INPUT-OUTPUT SECTION.                                            00004100
004200 FILE-CONTROL.                                                    00004200
004300     SELECT AGG-SENSOR-FILE  ASSIGN TO SENSAGGI                   00004300
004400            FILE STATUS  IS WS-SENSAGGI-STATUS.                   00004400
004500                                                                  00004500
004600     SELECT ANOMALY-FILE     ASSIGN TO SENSANOM                   00004600
004700            ORGANIZATION IS LINE SEQUENTIAL                       00004700
004800            FILE STATUS  IS WS-ANOMALY-STATUS.                    00004800
004900****************************************************************  00004900
005000 DATA DIVISION.                                                   00005000
005100 FILE SECTION.                                                    00005100
005200                                                                  00005200
005300 FD  AGG-SENSOR-FILE                                              00005300
005400     RECORDING MODE IS F                                          00005400
005500     LABEL RECORDS ARE STANDARD.                                  00005500
005600 COPY AGGSENS.                                                    00005600
005700                                                                  00005700
005800 FD  ANOMALY-FILE                                                 00005800
005900     LABEL RECORDS ARE STANDARD.                                  00005900
006000 01  ANOMALY-LINE-REC            PIC X(30).                       00006000
006100****************************************************************  00006100
006200 WORKING-STORAGE SECTION.                                         00006200
006300****************************************************************  00006300
006400 COPY ANOMSEN.                                                    00006400
006500*                                                                 00006500
006600 01  WS-RATIO-WORK-AREA.                                          00006600
006700     05  WS-RATIO-DISPLAY        PIC 9(1)V9(4).                   00006700
006800     05  WS-RATIO-N REDEFINES WS-RATIO-DISPLAY PIC 9(5).          00006800
006810     05  FILLER                  PIC X(05).                       00006810
006850*                                                                 00006850
006860 01  WS-COUNT-AREA.                                               00006860
006870     05  WS-COUNT-PAIR.                                           00006870
006880         10  WS-DAY-COUNT-X      PIC 9(05).                       00006880
006890         10  WS-ANOM-COUNT-X     PIC 9(05).                       00006890
006895     05  WS-COUNT-PAIR-N REDEFINES WS-COUNT-PAIR PIC 9(10).       00006895
006897     05  FILLER                  PIC X(05).                       00006897
006900*                                                                 00006900
007000 01  WS-FIELDS.                                                   00007000
007100     05  WS-SENSAGGI-STATUS      PIC X(2)  VALUE SPACES.          00007100
007200     05  WS-ANOMALY-STATUS       PIC X(2)  VALUE SPACES.          00007200
007300     05  WS-AGG-EOF              PIC X     VALUE 'N'.             00007300
007400         88  AGG-EOF                 VALUE 'Y'.                   00007400
007450     05  FILLER                  PIC X(05).                       00007450
007500*                                                                 00007500
007600 01  WORK-VARIABLES.                                              00007600
007700     05  WS-MIN-RATIO            PIC 9(1)V9(4) COMP-3.            00007700
007800     05  WS-MAX-RATIO            PIC 9(1)V9(4) COMP-3.            00007800
007900     05  WS-THRESHOLD            PIC 9(1)V9(2) COMP-3 VALUE 0.90. 00007900
008000     05  WS-DAY-COUNT            PIC 9(05)     COMP-3 VALUE 0.    00008000
008100     05  WS-ANOM-COUNT           PIC 9(05)     COMP-3 VALUE 0.    00008100
008200     05  FILLER                  PIC X(10).                       00008200
008300****************************************************************  00008300
008400 PROCEDURE DIVISION.                                              00008400
008500****************************************************************  00008500
008600                                                                  00008600
008700 000-MAIN.                                                        00008700
008800     PERFORM 800-OPEN-FILES.                                      00008800
008900     PERFORM 110-READ-AGG-FILE.                                   00008900
009000     PERFORM 100-EVALUATE-DAY THRU 100-EXIT                       00009000
009100             UNTIL AGG-EOF.                                       00009100
009200     PERFORM 900-CLOSE-FILES.                                     00009200
009300     DISPLAY 'SENSANOM - DAYS READ: ' WS-DAY-COUNT                00009300
009400             '  ANOMALIES WRITTEN: ' WS-ANOM-COUNT.               00009400
009420    MOVE WS-DAY-COUNT  TO WS-DAY-COUNT-X.                         00009420
009440    MOVE WS-ANOM-COUNT TO WS-ANOM-COUNT-X.                        00009440
009460    DISPLAY 'SENSANOM - COMBINED READ/WRITE COUNT: '              00009460
009480            WS-COUNT-PAIR-N.                                      00009480
009500     GOBACK.                                                      00009500
009600                                                                  00009600
009700 100-EVALUATE-DAY.                                                00009700
009800     ADD 1 TO WS-DAY-COUNT.                                       00009800
009820    IF AGG-DATE-YYYY < '1990'                                     00009820
009840        DISPLAY 'SENSANOM - SUSPECT YEAR IN AGG RECORD: '         00009840
009860            AGG-DATE-YYYY                                         00009860
009880    END-IF.                                                       00009880
009900*    MIN-RATIO IS CHECKED BEFORE MAX-RATIO; A DAY THAT WOULD      00009900
010000*    QUALIFY ON BOTH ENDS IS REPORTED AS A MINIMUM ANOMALY ONLY.  00010000
010100     COMPUTE WS-MIN-RATIO ROUNDED = AGG-MIN / AGG-AVG             00010100
010200         ON SIZE ERROR MOVE 0 TO WS-MIN-RATIO.                    00010200
010300     IF WS-MIN-RATIO < WS-THRESHOLD                               00010300
010400         MOVE AGG-DATE      TO ANOM-DATE                          00010400
010500         MOVE 'MINIMUM'     TO ANOM-TYPE                          00010500
010600         MOVE AGG-MIN       TO ANOM-VALUE                         00010600
010620        MOVE WS-MIN-RATIO TO WS-RATIO-DISPLAY                     00010620
010640        IF WS-RATIO-N = ZERO                                      00010640
010650            DISPLAY 'SENSANOM - ZERO RATIO ON MINIMUM DAY: '      00010650
010660                ANOM-DATE                                         00010660
010670        END-IF                                                    00010670
010700         PERFORM 200-WRITE-ANOMALY                                00010700
010800     ELSE                                                         00010800
010900         COMPUTE WS-MAX-RATIO ROUNDED = AGG-AVG / AGG-MAX         00010900
011000             ON SIZE ERROR MOVE 0 TO WS-MAX-RATIO                 00011000
011100         IF WS-MAX-RATIO < WS-THRESHOLD                           00011100
011200             MOVE AGG-DATE      TO ANOM-DATE                      00011200
011300             MOVE 'MAXIMUM'     TO ANOM-TYPE                      00011300
011400             MOVE AGG-MAX       TO ANOM-VALUE                     00011400
011420            MOVE WS-MAX-RATIO TO WS-RATIO-DISPLAY                 00011420
011440            IF WS-RATIO-N = ZERO                                  00011440
011450                DISPLAY 'SENSANOM - ZERO RATIO ON MAXIMUM DAY: '  00011450
011460                    ANOM-DATE                                     00011460
011470            END-IF                                                00011470
011500             PERFORM 200-WRITE-ANOMALY                            00011500
011600         END-IF                                                   00011600
011700     END-IF.                                                      00011700
011800     PERFORM 110-READ-AGG-FILE.                                   00011800
011900 100-EXIT.                                                        00011900
012000     EXIT.                                                        00012000
012100                                                                  00012100
012200 200-WRITE-ANOMALY.                                               00012200
012300     STRING ANOM-DATE  DELIMITED BY SIZE                          00012300
012400            ','        DELIMITED BY SIZE                          00012400
012500            ANOM-TYPE  DELIMITED BY SIZE                          00012500
012600            ','        DELIMITED BY SIZE                          00012600
012700            ANOM-VALUE DELIMITED BY SIZE                          00012700
012800       INTO ANOM-CSV-LINE.                                        00012800
012900     MOVE ANOM-CSV-LINE TO ANOMALY-LINE-REC.                      00012900
013000     WRITE ANOMALY-LINE-REC.                                      00013000
013100     ADD 1 TO WS-ANOM-COUNT.                                      00013100
013200 200-EXIT.                                                        00013200
013300     EXIT.                                                        00013300
013400                                                                  00013400
013500 110-READ-AGG-FILE.                                               00013500
013600     READ AGG-SENSOR-FILE                                         00013600
013700         AT END MOVE 'Y' TO WS-AGG-EOF.                           00013700
013800                                                                  00013800
013900 800-OPEN-FILES.                                                  00013900
014000     OPEN INPUT  AGG-SENSOR-FILE.                                 00014000
014100     OPEN OUTPUT ANOMALY-FILE.                                    00014100
014200     IF WS-SENSAGGI-STATUS NOT = '00'                             00014200
014300         DISPLAY 'ERROR OPENING AGG SENSOR FILE. RC: '            00014300
014400                 WS-SENSAGGI-STATUS                               00014400
014500         MOVE 16 TO RETURN-CODE                                   00014500
014600         MOVE 'Y' TO WS-AGG-EOF                                   00014600
014700     END-IF.                                                      00014700
014800     IF WS-ANOMALY-STATUS NOT = '00'                              00014800
014900         DISPLAY 'ERROR OPENING ANOMALY FILE. RC: '               00014900
015000                 WS-ANOMALY-STATUS                                00015000
015100         MOVE 16 TO RETURN-CODE                                   00015100
015200         MOVE 'Y' TO WS-AGG-EOF                                   00015200
015300     END-IF.                                                      00015300
015400                                                                  00015400
015500 900-CLOSE-FILES.                                                 00015500
015600     CLOSE AGG-SENSOR-FILE.                                       00015600
015700     CLOSE ANOMALY-FILE.                                          00015700
