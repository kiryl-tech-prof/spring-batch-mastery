000100******************************************************************
000200*    RAWSENS  --  RAW DAILY SENSOR READING, PARSED FORM
000300*    ONE ENTRY PER CALENDAR DAY.  THE INCOMING LINE-SEQUENTIAL
000400*    FILE CARRIES THE DATE FOLLOWED BY A COMMA-DELIMITED LIST OF
000500*    FAHRENHEIT READINGS (ONE PER HOUR, UP TO 24 PER DAY); THIS
000600*    COPYBOOK IS THE WORKING-STORAGE SHAPE AFTER THE LINE HAS
000700*    BEEN SPLIT ON THE COMMAS BY 200-SPLIT-READINGS.
000800*    92/04/14  DWS  INITIAL COPY FOR SENSOR READING LAB.
000900*    98/11/02  DWS  Y2K REVIEW - DATE IS CHARACTER, NO CENTURY
001000*                   WINDOW LOGIC REQUIRED.
001100******************************************************************
001200 01  WS-RAW-SENSOR-DAY.
001300     05  RS-DATE                     PIC X(10).
001400     05  RS-DATE-PARTS REDEFINES RS-DATE.
001500         10  RS-DATE-MM              PIC XX.
001600         10  FILLER                  PIC X.
001700         10  RS-DATE-DD              PIC XX.
001800         10  FILLER                  PIC X.
001900         10  RS-DATE-YYYY            PIC X(4).
002000     05  RS-READING-COUNT            PIC 9(02)      COMP-3.
002100     05  RS-READING-TBL.
002200         10  RS-READING              PIC S9(3)V9(2) COMP-3
002300                                      OCCURS 24 TIMES
002400                                      INDEXED BY RS-IDX.
002500     05  FILLER                      PIC X(05).
