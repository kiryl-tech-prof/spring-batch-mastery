000100 IDENTIFICATION DIVISION.                                         00000100
000200*    SESSCORE  --  SESSION-ACTION SCORE REPLAY                    00000200
000300*    REPLAYS EVERY SESSION ACTION IN SA-ID (ARRIVAL) ORDER AND    00000300
000400*    MAINTAINS EACH USER'S RUNNING SCORE.  THE MASTER IS BUILT    00000400
000500*    ENTIRELY IN MEMORY IN AN ASCENDING USER-ID TABLE (SEE        00000500
000600*    WS-USER-INDEX-TBL BELOW) BECAUSE A USER'S SCORE DEPENDS ON   00000600
000700*    THE ORDER ITS PLUS/MULTI ACTIONS WERE APPLIED - RANDOM       00000700
000800*    ACCESS TO THE OLD MASTER WOULD NOT PRESERVE THAT ORDER.      00000800
000900*    THE TABLE IS WRITTEN OUT TO THE USER-SCORE MASTER ONLY AT    00000900
001000*    END OF RUN.                                                  00001000
001100 PROGRAM-ID.     SESSCORE.                                        00001100
001200 AUTHOR.         D W STOUT.                                       00001200
001300 INSTALLATION.   DBB FOUNDATION DEVELOPMENT CENTER.               00001300
001400 DATE-WRITTEN.   08/11/96.                                        00001400
001500 DATE-COMPILED.  08/11/96.                                        00001500
001600 SECURITY.       NON-CONFIDENTIAL.                                00001600
001700*                                                                 00001700
001800****************************************************************  00001800
001900*                    C H A N G E   L O G                          00001900
002000****************************************************************  00002000
002100* 96/08/11  DWS  INITIAL VERSION.                                 00002100
002200* 96/10/04  RJT  RAISED WS-USER-INDEX-TBL FROM 500 TO 2000 USERS  00002200
002300*                AFTER A SHORT DUMP ON THE FALL LOAD TEST.        00002300
002400* 97/03/19  WLT  BAD ACTION TYPE NOW ABORTS THE RUN INSTEAD OF    00002400
002500*                BEING SKIPPED - OPERATIONS WANTED TO KNOW ABOUT  00002500
002600*                BAD FEED DATA RIGHT AWAY, NOT FIND OUT AFTER     00002600
002700*                A SHORT USER-SCORE FILE GOT LOADED DOWNSTREAM.   00002700
004000* 98/11/23  DWS  Y2K REVIEW - PROGRAM HANDLES NO DATE FIELDS.     00004000
004100*                NO CHANGE NEEDED.                                00004100
004200* 02/05/06  RJT  RECOMPILE AFTER SESSACT/USRSCOR TABLE CHANGE.    00004200
004220* 04/06/15  DWS  WS-ACTION-DIAG-N, WS-RAW-COUNT-N AND WS-         00004220
004240*                DERIVED-PAIR-N WERE DECLARED BUT NEVER READ -    00004240
004260*                THE FIRST NOW FEEDS THE BAD-ACTION DIAGNOSTIC,   00004260
004270*                THE SECOND THE END-OF-RUN COMBINED COUNT, AND    00004270
004280*                THE THIRD A ZERO-PAIR CHECK IN 210-UPSERT-       00004280
004290*                SCORE'S CALLER.                                  00004290
004300****************************************************************  00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER.  IBM-370.                                       00004600
004700 OBJECT-COMPUTER.  IBM-370.                                       00004700
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005000 FILE-CONTROL.                                                    00005000
005100     SELECT SESSION-ACTION-FILE  ASSIGN TO SESSACT                00005100
005200            ORGANIZATION IS RELATIVE                              00005200
005300            ACCESS MODE  IS SEQUENTIAL                            00005300
005400            RELATIVE KEY IS WS-SA-RRN                             00005400
005500            FILE STATUS  IS WS-SESSACT-STATUS.                    00005500
005600                                                                  00005600
005700     SELECT USER-SCORE-FILE      ASSIGN TO USRSCOR                00005700
005800            ORGANIZATION IS RELATIVE                              00005800
005900            ACCESS MODE  IS SEQUENTIAL                            00005900
006000            RELATIVE KEY IS WS-US-RRN                             00006000
006100            FILE STATUS  IS WS-USRSCOR-STATUS.                    00006100
006200****************************************************************  00006200
006300 DATA DIVISION.                                                   00006300
006400 FILE SECTION.                                                    00006400
006500                                                                  00006500
006600 FD  SESSION-ACTION-FILE.                                         00006600
006700 COPY SESSACT.                                                    00006700
006800                                                                  00006800
006900 FD  USER-SCORE-FILE.                                             00006900
007000 COPY USRSCOR.                                                    00007000
007100****************************************************************  00007100
007200 WORKING-STORAGE SECTION.                                         00007200
007300****************************************************************  00007300
007400 01  WS-USER-INDEX-TBL.                                           00007400
007500     05  WS-USER-COUNT           PIC 9(05)      COMP VALUE 0.     00007500
007600     05  WS-USER-ENTRY OCCURS 2000 TIMES                          00007600
007700                      INDEXED BY WS-USER-IDX.                     00007700
007800         10  UIT-USER-ID         PIC 9(09).                       00007800
007900         10  UIT-SCORE           PIC S9(8)V9(2) COMP-3.           00007900
007950     05  FILLER                  PIC X(05).                       00007950
008000*                                                                 00008000
008100 01  WS-ACTION-DIAG-AREA.                                         00008100
008200     05  WS-ACTION-DIAG          PIC X(05).                       00008200
008300     05  WS-ACTION-DIAG-N REDEFINES WS-ACTION-DIAG PIC 9(05).     00008300
008350     05  FILLER                  PIC X(05).                       00008350
008400*                                                                 00008400
008500 01  WS-RAW-COUNT-AREA.                                           00008500
008600     05  WS-SA-READ-COUNT        PIC 9(05)      COMP-3 VALUE 0.   00008600
008700     05  WS-US-WRITE-COUNT       PIC 9(05)      COMP-3 VALUE 0.   00008700
008750     05  FILLER                  PIC X(05).                       00008750
008800     05  WS-RAW-COUNT-N REDEFINES WS-RAW-COUNT-AREA               00008800
008900                         PIC 9(21)      COMP-3.                   00008900
009000*                                                                 00009000
009100 01  WS-FIELDS.                                                   00009100
009200     05  WS-SESSACT-STATUS       PIC X(2)  VALUE SPACES.          00009200
009300     05  WS-USRSCOR-STATUS       PIC X(2)  VALUE SPACES.          00009300
009400     05  WS-SA-EOF               PIC X     VALUE 'N'.             00009400
009500         88  SA-EOF                  VALUE 'Y'.                   00009500
009600     05  FILLER                  PIC X(05).                       00009600
009700*                                                                 00009700
009800 77  WS-SA-RRN                   PIC 9(9)   COMP.                 00009800
009900 77  WS-US-RRN                   PIC 9(9)   COMP.                 00009900
010000*                                                                 00010000
010150 01  WS-DERIVED-PAIR.                                             00010150
010200     05  WS-ADD-AMOUNT           PIC S9(8)V9(2) COMP-3.           00010200
010300     05  WS-MULTIPLY-AMOUNT      PIC S9(8)V9(2) COMP-3.           00010300
010350 01  WS-DERIVED-PAIR-N REDEFINES WS-DERIVED-PAIR                  00010350
010360                         PIC S9(23) COMP-3.                       00010360
010370 01  FILLER                      PIC X(05).                       00010370
010400 01  WORK-VARIABLES-2.                                            00010400
010410     05  WS-FOUND-SW             PIC X     VALUE 'N'.             00010410
010500         88  USER-FOUND              VALUE 'Y'.                   00010500
010600     05  WS-INSERT-POS           PIC 9(05)      COMP.             00010600
010700     05  WS-SCAN-SUB             PIC 9(05)      COMP.             00010700
010800     05  FILLER                  PIC X(05).                       00010800
010900****************************************************************  00010900
011000 PROCEDURE DIVISION.                                              00011000
011100****************************************************************  00011100
011200                                                                  00011200
011300 000-MAIN.                                                        00011300
011400     PERFORM 700-OPEN-FILES.                                      00011400
011500     PERFORM 110-READ-SESSION-ACTION.                             00011500
011600     PERFORM 200-REPLAY-ACTIONS THRU 200-EXIT                     00011600
011700             UNTIL SA-EOF.                                        00011700
011800     PERFORM 900-WRITE-USER-SCORES.                               00011800
011900     PERFORM 790-CLOSE-FILES.                                     00011900
012000     DISPLAY 'SESSCORE - ACTIONS REPLAYED: ' WS-SA-READ-COUNT     00012000
012100             '  USERS WRITTEN: ' WS-US-WRITE-COUNT.               00012100
012120    DISPLAY 'SESSCORE - COMBINED READ/WRITE COUNT: '              00012120
012140            WS-RAW-COUNT-N.                                       00012140
012200     GOBACK.                                                      00012200
012300                                                                  00012300
012400 200-REPLAY-ACTIONS.                                              00012400
012500     ADD 1 TO WS-SA-READ-COUNT.                                   00012500
012600     EVALUATE TRUE                                                00012600
012700         WHEN SA-IS-PLUS                                          00012700
012800             MOVE SA-AMOUNT TO WS-ADD-AMOUNT                      00012800
012900             MOVE 1         TO WS-MULTIPLY-AMOUNT                 00012900
013000         WHEN SA-IS-MULTI                                         00013000
013100             MOVE 0         TO WS-ADD-AMOUNT                      00013100
013200             MOVE SA-AMOUNT TO WS-MULTIPLY-AMOUNT                 00013200
013300         WHEN OTHER                                               00013300
013400             MOVE SA-ACTION-TYPE TO WS-ACTION-DIAG                00013400
013420        DISPLAY 'SESSCORE - DIAGNOSTIC NUMERIC VIEW: '            00013420
013440                WS-ACTION-DIAG-N                                  00013440
013500             DISPLAY 'SESSCORE - BAD ACTION TYPE ON SA-ID '       00013500
013600                     SA-ID ' TYPE=' SA-ACTION-TYPE                00013600
013700             MOVE 16 TO RETURN-CODE                               00013700
013800             PERFORM 790-CLOSE-FILES                              00013800
013900             STOP RUN                                             00013900
014000     END-EVALUATE.                                                00014000
014020    IF WS-DERIVED-PAIR-N = ZERO                                   00014020
014040        DISPLAY 'SESSCORE - ZERO ADD/MULTIPLY PAIR ON SA-ID '     00014040
014060                SA-ID                                             00014060
014080    END-IF.                                                       00014080
014100     PERFORM 210-UPSERT-SCORE.                                    00014100
014200     PERFORM 110-READ-SESSION-ACTION.                             00014200
015000 200-EXIT.                                                        00015000
015100     EXIT.                                                        00015100
015200                                                                  00015200
015300 210-UPSERT-SCORE.                                                00015300
015400*    ADSORT1-STYLE ORDERED INSERTION SCAN - WALKS THE TABLE ONCE, 00015400
015500*    LOOKING FOR THIS USER OR THE SLOT WHERE IT BELONGS, KEEPING  00015500
015600*    WS-USER-ENTRY IN ASCENDING UIT-USER-ID ORDER THROUGHOUT.     00015600
015700     MOVE 'N' TO WS-FOUND-SW.                                     00015700
015800     MOVE WS-USER-COUNT TO WS-INSERT-POS.                         00015800
015900     ADD 1 TO WS-INSERT-POS.                                      00015900
016000     PERFORM 220-SCAN-FOR-USER THRU 220-EXIT                      00016000
016100             VARYING WS-SCAN-SUB FROM 1 BY 1                      00016100
016150             UNTIL WS-SCAN-SUB > WS-USER-COUNT.                   00016150
017100     IF USER-FOUND                                                00017100
017200         COMPUTE UIT-SCORE(WS-INSERT-POS) ROUNDED =               00017200
017300             UIT-SCORE(WS-INSERT-POS) * WS-MULTIPLY-AMOUNT        00017300
017400                 + WS-ADD-AMOUNT                                  00017400
017500     ELSE                                                         00017500
017600         PERFORM 230-SHIFT-ONE-SLOT THRU 230-EXIT                 00017600
017650                 VARYING WS-SCAN-SUB FROM WS-USER-COUNT BY -1     00017650
017700                 UNTIL WS-SCAN-SUB < WS-INSERT-POS                00017700
017750         MOVE SA-USER-ID TO UIT-USER-ID(WS-INSERT-POS)            00017750
018300         COMPUTE UIT-SCORE(WS-INSERT-POS) ROUNDED =               00018300
018400             0 * WS-MULTIPLY-AMOUNT + WS-ADD-AMOUNT               00018400
018500         ADD 1 TO WS-USER-COUNT                                   00018500
018600     END-IF.                                                      00018600
018700                                                                  00018700
018750 220-SCAN-FOR-USER.                                               00018750
018760     IF UIT-USER-ID(WS-SCAN-SUB) = SA-USER-ID                     00018760
018770        MOVE 'Y' TO WS-FOUND-SW                                   00018770
018780        MOVE WS-SCAN-SUB TO WS-INSERT-POS                         00018780
018790     END-IF.                                                      00018790
018800     IF UIT-USER-ID(WS-SCAN-SUB) > SA-USER-ID                     00018800
018810             AND NOT USER-FOUND                                   00018810
018820         MOVE WS-SCAN-SUB TO WS-INSERT-POS                        00018820
018830     END-IF.                                                      00018830
018840 220-EXIT.                                                        00018840
018850     EXIT.                                                        00018850
018860                                                                  00018860
018870 230-SHIFT-ONE-SLOT.                                              00018870
018880     MOVE UIT-USER-ID(WS-SCAN-SUB)                                00018880
018890        TO UIT-USER-ID(WS-SCAN-SUB + 1).                          00018890
018900     MOVE UIT-SCORE(WS-SCAN-SUB)                                  00018900
018910        TO UIT-SCORE(WS-SCAN-SUB + 1).                            00018910
018920 230-EXIT.                                                        00018920
018930     EXIT.                                                        00018930
018940                                                                  00018940
018950 110-READ-SESSION-ACTION.                                         00018950
019000     READ SESSION-ACTION-FILE NEXT                                00019000
019100         AT END MOVE 'Y' TO WS-SA-EOF.                            00019100
019200                                                                  00019200
019300 700-OPEN-FILES.                                                  00019300
019400     OPEN INPUT  SESSION-ACTION-FILE.                             00019400
019500     OPEN OUTPUT USER-SCORE-FILE.                                 00019500
019600     IF WS-SESSACT-STATUS NOT = '00'                              00019600
019700         DISPLAY 'SESSCORE - ERROR OPENING SESSACT FILE. RC: '    00019700
019800                 WS-SESSACT-STATUS                                00019800
019900         MOVE 16 TO RETURN-CODE                                   00019900
020000         MOVE 'Y' TO WS-SA-EOF                                    00020000
020100     END-IF.                                                      00020100
020200     IF WS-USRSCOR-STATUS NOT = '00'                              00020200
020300         DISPLAY 'SESSCORE - ERROR OPENING USRSCOR FILE. RC: '    00020300
020400                 WS-USRSCOR-STATUS                                00020400
020500         MOVE 16 TO RETURN-CODE                                   00020500
020600         MOVE 'Y' TO WS-SA-EOF                                    00020600
020700     END-IF.                                                      00020700
020800                                                                  00020800
020900 790-CLOSE-FILES.                                                 00020900
021000     CLOSE SESSION-ACTION-FILE.                                   00021000
021100     CLOSE USER-SCORE-FILE.                                       00021100
021200                                                                  00021200
021300 900-WRITE-USER-SCORES.                                           00021300
021400     MOVE 0 TO WS-US-RRN.                                         00021400
021500     PERFORM 910-WRITE-ONE-SCORE THRU 910-EXIT                    00021500
021550             VARYING WS-USER-IDX FROM 1 BY 1                      00021550
021560             UNTIL WS-USER-IDX > WS-USER-COUNT.                   00021560
021570                                                                  00021570
021580 910-WRITE-ONE-SCORE.                                             00021580
021700     ADD 1 TO WS-US-RRN.                                          00021700
021800     MOVE UIT-USER-ID(WS-USER-IDX) TO US-USER-ID.                 00021800
021900     MOVE UIT-SCORE(WS-USER-IDX)   TO US-SCORE.                   00021900
022000     WRITE USER-SCORE-REC.                                        00022000
022100     ADD 1 TO WS-US-WRITE-COUNT.                                  00022100
022200 910-EXIT.                                                        00022200
022210     EXIT.                                                        00022210
