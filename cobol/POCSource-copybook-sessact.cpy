000100******************************************************************
000200*    SESSACT  --  SESSION ACTION MASTER RECORD
000300*    RELATIVE FILE, RELATIVE RECORD NUMBER = SA-ID, WHICH IS ALSO
000400*    THE REQUIRED PROCESSING ORDER (SEE SESSCORE PARAGRAPH
000500*    200-REPLAY-ACTIONS).
000600*    96/08/11  RJT  INITIAL COPY.
000700******************************************************************
000800 01  SESSION-ACTION-REC.
000900     05  SA-ID                       PIC 9(09).
001000     05  SA-USER-ID                  PIC 9(09).
001100     05  SA-ACTION-TYPE              PIC X(05).
001200         88  SA-IS-PLUS                  VALUE 'plus'.
001300         88  SA-IS-MULTI                 VALUE 'multi'.
001400     05  SA-AMOUNT                   PIC S9(8)V9(2) COMP-3.
001500     05  FILLER                      PIC X(10).
