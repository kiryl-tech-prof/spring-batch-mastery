000100******************************************************************
000200*    TEAMPRF  --  TEAM-PERFORMANCE OUTPUT RECORD
000300*    WRITTEN BY TEAMPERF, LINE SEQUENTIAL, COMMA-DELIMITED, ONE
000400*    ROW PER TEAM FOLLOWING THE 3-LINE BANNER.  SAME RECORD SHAPE
000500*    SERVES THE MAX-RATIO AND MIN-RATIO RUNS (UPSI-0 SWITCHED).
000600*    93/03/02  DWS  INITIAL COPY.
000700******************************************************************
000800 01  TP-REC.
000900     05  TP-NAME                     PIC X(60).
001000     05  TP-PERFORMANCE              PIC X(10).
001100     05  FILLER                      PIC X(05).
001200 01  TP-CSV-LINE                     PIC X(75).
001300 01  TP-BANNER-LINE-1                PIC X(75)
001400                                     VALUE ALL '-'.
001500 01  TP-BANNER-LINE-2                PIC X(75).
001600 01  TP-BANNER-LINE-3                PIC X(75)
001700                                     VALUE ALL '-'.
