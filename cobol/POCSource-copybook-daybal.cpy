000100******************************************************************
000200*    DAYBAL   --  DAILY BALANCE CONTROL-BREAK OUTPUT
000300*    WRITTEN BY BALPOST SECTION 400-DAILY-BALANCE, ONE RECORD PER
000400*    (MONTH,DAY) GROUP, SORTED ASCENDING ON BOTH.
000500*    95/06/09  RJT  INITIAL COPY.
000600******************************************************************
000700 01  DAILY-BALANCE-REC.
000800     05  DB-MONTH                    PIC 9(02).
000900     05  DB-DAY                      PIC 9(02).
001000     05  DB-BALANCE                  PIC S9(8)V9(2) COMP-3.
001100     05  FILLER                      PIC X(10).
