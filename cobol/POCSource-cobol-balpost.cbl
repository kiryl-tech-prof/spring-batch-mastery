000100 IDENTIFICATION DIVISION.                                         00000100
000200*    BALPOST  --  BANK TRANSACTION BALANCE POSTING AND ROLLUPS    00000200
000300*    POSTS THE YEARLY TRANSACTION FILE AGAINST A RUNNING          00000300
000400*    BALANCE, THEN ROLLS THE SAME TRANSACTIONS UP EITHER BY       00000400
000500*    MERCHANT/MONTH (IF THE FINAL BALANCE IS NOT NEGATIVE) OR BY  00000500
000600*    CALENDAR DAY (IF IT IS) -- THE TWO ROLLUPS ARE MUTUALLY      00000600
000700*    EXCLUSIVE BRANCHES OF THE SAME RUN, NOT TWO SEPARATE JOBS.   00000700
000800*                                                                 00000800
000900*    FIRST TEST RUN 95/09/25                                      00000900
001000*                                                                 00001000
001100*    ALPHA VERSION 0.4 - MW  - 95/09/25                           00001100
001200*    BETA VERSION  0.5 - WLT - 95/12/05 - FIXED FOR MVS COBOL II  00001200
001300 PROGRAM-ID.     BALPOST.                                         00001300
001400 AUTHOR.         M WALSH.                                         00001400
001500 INSTALLATION.   DBB FOUNDATION DEVELOPMENT CENTER.               00001500
001600 DATE-WRITTEN.   09/25/95.                                        00001600
001700 DATE-COMPILED.  09/25/95.                                        00001700
001800 SECURITY.       NON-CONFIDENTIAL.                                00001800
001900*                                                                 00001900
002000****************************************************************  00002000
002100*                    C H A N G E   L O G                          00002100
002200****************************************************************  00002200
002300* 95/09/25  MW   ALPHA VERSION 0.4.                               00002300
002400* 95/12/05  WLT  BETA VERSION 0.5 - FIXED FOR MVS COBOL II.       00002400
002500* 96/02/14  WLT  SPLIT THE ROLLUP INTO SEPARATE MERCHANT/MONTH    00002500
002600*                AND DAILY SECTIONS, BRANCHED ON THE SIGN OF THE  00002600
002700*                FINAL POSTED BALANCE, PER THE CONTROLLER'S       00002700
002800*                REQUEST (TICKET FIN-96-0091).                    00002800
002900* 97/01/09  RJT  ADDED BT-ADJUSTED TO THE TRANSACTION LAYOUT -    00002900
003000*                POSTING AND ROLLUP BOTH IGNORE IT.               00003000
004000* 98/11/12  DWS  Y2K REVIEW - BT-MONTH/BT-DAY ARE NUMERIC, TWO    00004000
004100*                DIGIT, NO CENTURY IMPLIED.  NO CHANGE NEEDED.    00004100
004200* 99/04/02  RJT  RECOMPILE AFTER BANKTRN RELATIVE KEY CHANGE.     00004200
004300* 03/06/19  WLT  ROUNDING MODE ON THE RUNNING BALANCE CLARIFIED   00004300
004400*                TO HALF-UP PER AUDIT QUERY - NO CODE CHANGE,     00004400
004500*                COMPUTE ... ROUNDED WAS ALREADY HALF-UP.         00004500
004510* 04/02/27  DWS  OPEN-CHECK WAS ONLY BEING PERFORMED AFTER THE    00004510
004520*                200-POST-BALANCES OPENS - 300-MERCHANT-MONTH     00004520
004530*                AND 400-DAILY-BALANCE EACH OPEN TWO MORE FILES   00004530
004540*                WITHOUT EVER CHECKING THE RESULT.  ADDED THE     00004540
004550*                MISSING PERFORM OPEN-CHECK AFTER BOTH.           00004550
004551* 04/06/15  DWS  WS-BALANCE-SIGN, WS-BREAK-KEY AND                00004551
004552*                WS-TOTAL-AND-COUNT-N WERE DECLARED BUT NEVER     00004552
004553*                READ ANYWHERE - ADDED A NEGATIVE-BALANCE         00004553
004554*                CHECK AFTER EACH POSTING, A COMBINED BREAK-KEY   00004554
004555*                DISPLAY AT EACH ROLLUP BREAK, AND A COMBINED     00004555
004556*                TOTAL/COUNT DIAGNOSTIC AT RUN END.  BANKTRN'S    00004556
004557*                BT-TRAN-STAMP-N WAS ALSO NEVER READ - NOW DRIVES 00004557
004558*                AN OUT-OF-SEQUENCE CHECK IN 220-POST-ONE-TRAN.   00004558
004600****************************************************************  00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER.  IBM-370.                                       00004900
005000 OBJECT-COMPUTER.  IBM-370.                                       00005000
005100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00005100
005200 INPUT-OUTPUT SECTION.                                            00005200
005300 FILE-CONTROL.                                                    00005300
005400     SELECT BANK-TRANSACTION-FILE  ASSIGN TO BANKTRN              00005400
005500            ORGANIZATION IS RELATIVE                              00005500
005600            ACCESS MODE  IS SEQUENTIAL                            00005600
005700            RELATIVE KEY IS WS-BT-RRN                             00005700
005800            FILE STATUS  IS FILE-STATUS.                          00005800
005900                                                                  00005900
006000     SELECT BALANCE-UPDATE-FILE    ASSIGN TO BALUPDT              00006000
006100            FILE STATUS  IS FILE-STATUS.                          00006100
006200                                                                  00006200
006300     SELECT SORT-WORK-MM           ASSIGN TO SORTWK1.             00006300
006400     SELECT SORT-WORK-DB           ASSIGN TO SORTWK2.             00006400
006500                                                                  00006500
006600     SELECT MERCHANT-MONTH-FILE    ASSIGN TO MERCBAL              00006600
006700            FILE STATUS  IS FILE-STATUS.                          00006700
006800                                                                  00006800
006900     SELECT DAILY-BALANCE-FILE     ASSIGN TO DAYBAL               00006900
007000            FILE STATUS  IS FILE-STATUS.                          00007000
007100****************************************************************  00007100
007200 DATA DIVISION.                                                   00007200
007300 FILE SECTION.                                                    00007300
007400                                                                  00007400
007500 FD  BANK-TRANSACTION-FILE.                                       00007500
007600 COPY BANKTRN.                                                    00007600
007700                                                                  00007700
007800 FD  BALANCE-UPDATE-FILE                                          00007800
007900     RECORDING MODE IS F.                                         00007900
008000 COPY BALUPDT.                                                    00008000
008100                                                                  00008100
008200 SD  SORT-WORK-MM.                                                00008200
008300 01  SORT-MM-REC.                                                 00008300
008400     05  SRT-MM-MONTH            PIC 9(02).                       00008400
008500     05  SRT-MM-MERCHANT         PIC X(36).                       00008500
008600     05  SRT-MM-AMOUNT           PIC S9(8)V9(2) COMP-3.           00008600
008650     05  FILLER                  PIC X(05).                       00008650
008700                                                                  00008700
008800 SD  SORT-WORK-DB.                                                00008800
008900 01  SORT-DB-REC.                                                 00008900
009000     05  SRT-DB-MONTH            PIC 9(02).                       00009000
009100     05  SRT-DB-DAY              PIC 9(02).                       00009100
009200     05  SRT-DB-AMOUNT           PIC S9(8)V9(2) COMP-3.           00009200
009250     05  FILLER                  PIC X(05).                       00009250
009300                                                                  00009300
009400 FD  MERCHANT-MONTH-FILE                                          00009400
009500     RECORDING MODE IS F.                                         00009500
009600 COPY MERCBAL.                                                    00009600
009700                                                                  00009700
009800 FD  DAILY-BALANCE-FILE                                           00009800
009900     RECORDING MODE IS F.                                         00009900
010000 COPY DAYBAL.                                                     00010000
010100****************************************************************  00010100
010200 WORKING-STORAGE SECTION.                                         00010200
010300****************************************************************  00010300
010400 77  FILE-STATUS                 PIC XX.                          00010400
010500 77  WS-BT-RRN                   PIC 9(9)      COMP.              00010500
010600 77  WS-BT-EOF                   PIC X VALUE 'N'.                 00010600
010700     88  BT-EOF                      VALUE 'Y'.                   00010700
010800 77  WS-SORT-EOF                 PIC X VALUE 'N'.                 00010800
010900     88  SORT-EOF                    VALUE 'Y'.                   00010900
011000*                                                                 00011000
011100 01  WS-RUNNING-BALANCE.                                          00011100
011200     05  WS-BALANCE              PIC S9(8)V9(2) COMP-3 VALUE 0.   00011200
011300     05  WS-BALANCE-SIGN REDEFINES WS-BALANCE PIC S9(10) COMP-3.  00011300
011350     05  FILLER                  PIC X(05).                       00011350
011400*                                                                 00011400
011500 01  WS-CONTROL-BREAK-AREA.                                       00011500
011600     05  WS-PRIOR-MONTH          PIC 9(02)      COMP.             00011600
011700     05  WS-PRIOR-MERCHANT       PIC X(36).                       00011700
011800     05  WS-PRIOR-DAY            PIC 9(02)      COMP.             00011800
011850     05  FILLER                  PIC X(05).                       00011850
011900 01  WS-BREAK-KEY REDEFINES WS-CONTROL-BREAK-AREA PIC X(45).      00011900
012100*                                                                 00012100
012200 01  WORK-VARIABLES.                                              00012200
012250     05  WS-TOTAL-AND-COUNT.                                      00012250
012300         10  WS-GROUP-TOTAL      PIC S9(8)V9(2) COMP-3 VALUE 0.   00012300
012400         10  WS-TRAN-COUNT       PIC 9(09)      COMP-3 VALUE 0.   00012400
012450     05  WS-TOTAL-AND-COUNT-N REDEFINES WS-TOTAL-AND-COUNT        00012450
012460                             PIC S9(21) COMP-3.                   00012460
012500     05  WS-FIRST-GROUP-SW       PIC X VALUE 'Y'.                 00012500
012600         88  FIRST-GROUP             VALUE 'Y'.                   00012600
012620     05  WS-PRIOR-STAMP-N       PIC 9(08)      COMP VALUE 0.      00012620
012650     05  FILLER                  PIC X(05).                       00012650
012700****************************************************************  00012700
012800 PROCEDURE DIVISION.                                              00012800
012900****************************************************************  00012900
013000                                                                  00013000
013100 TOP-LEVEL SECTION.                                               00013100
013200     PERFORM 200-POST-BALANCES.                                   00013200
013300     IF WS-BALANCE >= 0                                           00013300
013400         PERFORM 300-MERCHANT-MONTH                               00013400
013500     ELSE                                                         00013500
013600         PERFORM 400-DAILY-BALANCE                                00013600
013700     END-IF.                                                      00013700
013800     DISPLAY 'BALPOST - TRANSACTIONS POSTED: ' WS-TRAN-COUNT      00013800
013900             '  FINAL BALANCE: ' WS-BALANCE.                      00013900
013950     DISPLAY 'BALPOST - TOTAL/COUNT DIAGNOSTIC: '                 00013950
013960             WS-TOTAL-AND-COUNT-N.                                00013960
014000     GOBACK.                                                      00014000
014100                                                                  00014100
014200 200-POST-BALANCES SECTION.                                       00014200
014300*    BANK-TRANSACTION-FILE IS ALREADY SORTED CHRONOLOGICALLY      00014300
014400*    (MONTH, DAY, HOUR, MINUTE, AMOUNT); POSTING IS A STRAIGHT    00014400
014500*    SEQUENTIAL PASS -- NO RE-SORT IS DONE HERE.                  00014500
014600     OPEN INPUT BANK-TRANSACTION-FILE.                            00014600
014700     OPEN OUTPUT BALANCE-UPDATE-FILE.                             00014700
014800     PERFORM OPEN-CHECK.                                          00014800
014900     MOVE 'N' TO WS-BT-EOF.                                       00014900
015000     PERFORM 210-READ-TRANSACTION.                                00015000
015100     PERFORM 220-POST-ONE-TRANSACTION                             00015100
015200             UNTIL BT-EOF.                                        00015200
015300     CLOSE BANK-TRANSACTION-FILE.                                 00015300
015400     CLOSE BALANCE-UPDATE-FILE.                                   00015400
015500     .                                                            00015500
015600                                                                  00015600
015700 210-READ-TRANSACTION SECTION.                                    00015700
015800     READ BANK-TRANSACTION-FILE NEXT                              00015800
015900         AT END MOVE 'Y' TO WS-BT-EOF.                            00015900
016000     .                                                            00016000
016100                                                                  00016100
016200 220-POST-ONE-TRANSACTION SECTION.                                00016200
016300     COMPUTE WS-BALANCE ROUNDED = WS-BALANCE + BT-AMOUNT.         00016300
016310     IF WS-BALANCE-SIGN < 0                                       00016310
016320         DISPLAY 'BALPOST - NEGATIVE BALANCE AFTER POSTING: '     00016320
016330                 BT-ID                                            00016330
016340     END-IF.                                                      00016340
016341     IF BT-TRAN-STAMP-N < WS-PRIOR-STAMP-N                        00016341
016342         DISPLAY 'BALPOST - OUT OF SEQUENCE TRAN: ' BT-ID         00016342
016343     END-IF.                                                      00016343
016344     MOVE BT-TRAN-STAMP-N TO WS-PRIOR-STAMP-N.                    00016344
016400     MOVE BT-ID       TO BU-ID.                                   00016400
016500     MOVE WS-BALANCE  TO BU-BALANCE.                              00016500
016600     WRITE BALANCE-UPDATE-REC.                                    00016600
016700     ADD 1 TO WS-TRAN-COUNT.                                      00016700
016800     PERFORM 210-READ-TRANSACTION.                                00016800
016900     .                                                            00016900
017000                                                                  00017000
017100 300-MERCHANT-MONTH SECTION.                                      00017100
017200     SORT SORT-WORK-MM                                            00017200
017300         ON ASCENDING KEY SRT-MM-MONTH SRT-MM-MERCHANT            00017300
017400         USING BANK-TRANSACTION-FILE                              00017400
017500         GIVING SORT-WORK-MM.                                     00017500
017600     OPEN OUTPUT MERCHANT-MONTH-FILE.                             00017600
017700     OPEN INPUT  SORT-WORK-MM.                                    00017700
017750     PERFORM OPEN-CHECK.                                          00017750
017800     MOVE 'N' TO WS-SORT-EOF.                                     00017800
017900     MOVE 'Y' TO WS-FIRST-GROUP-SW.                               00017900
018000     MOVE 0 TO WS-GROUP-TOTAL.                                    00018000
018100     PERFORM 310-READ-SORT-MM.                                    00018100
018200     PERFORM 320-ROLL-UP-MM THRU 320-EXIT                         00018200
018300             UNTIL SORT-EOF.                                      00018300
018400     IF NOT FIRST-GROUP                                           00018400
018500         PERFORM 330-WRITE-MM-BREAK                               00018500
018600     END-IF.                                                      00018600
018700     CLOSE SORT-WORK-MM.                                          00018700
018800     CLOSE MERCHANT-MONTH-FILE.                                   00018800
018900     .                                                            00018900
019000                                                                  00019000
019100 310-READ-SORT-MM SECTION.                                        00019100
019200     RETURN SORT-WORK-MM                                          00019200
019300         AT END MOVE 'Y' TO WS-SORT-EOF.                          00019300
019400     .                                                            00019400
019500                                                                  00019500
019600 320-ROLL-UP-MM.                                                  00019600
019700     IF FIRST-GROUP                                               00019700
019800         MOVE SRT-MM-MONTH    TO WS-PRIOR-MONTH                   00019800
019900         MOVE SRT-MM-MERCHANT TO WS-PRIOR-MERCHANT                00019900
020000         MOVE 'N' TO WS-FIRST-GROUP-SW                            00020000
020100     ELSE                                                         00020100
020200         IF SRT-MM-MONTH NOT = WS-PRIOR-MONTH                     00020200
020300               OR SRT-MM-MERCHANT NOT = WS-PRIOR-MERCHANT         00020300
020400             PERFORM 330-WRITE-MM-BREAK                           00020400
020500             MOVE SRT-MM-MONTH    TO WS-PRIOR-MONTH               00020500
020600             MOVE SRT-MM-MERCHANT TO WS-PRIOR-MERCHANT            00020600
020700         END-IF                                                   00020700
020800     END-IF.                                                      00020800
020900     ADD SRT-MM-AMOUNT TO WS-GROUP-TOTAL.                         00020900
021000     PERFORM 310-READ-SORT-MM.                                    00021000
021100 320-EXIT.                                                        00021100
021200     EXIT.                                                        00021200
021300                                                                  00021300
021400 330-WRITE-MM-BREAK SECTION.                                      00021400
021500     MOVE WS-PRIOR-MONTH    TO MMB-MONTH.                         00021500
021600     MOVE WS-PRIOR-MERCHANT TO MMB-MERCHANT.                      00021600
021700     MOVE WS-GROUP-TOTAL    TO MMB-BALANCE.                       00021700
021710     DISPLAY 'BALPOST - MM BREAK KEY: ' WS-BREAK-KEY.             00021710
021800     WRITE MERCHANT-MONTH-BALANCE-REC.                            00021800
021900     MOVE 0 TO WS-GROUP-TOTAL.                                    00021900
022000     .                                                            00022000
022100                                                                  00022100
022200 400-DAILY-BALANCE SECTION.                                       00022200
022300     SORT SORT-WORK-DB                                            00022300
022400         ON ASCENDING KEY SRT-DB-MONTH SRT-DB-DAY                 00022400
022500         USING BANK-TRANSACTION-FILE                              00022500
022600         GIVING SORT-WORK-DB.                                     00022600
022700     OPEN OUTPUT DAILY-BALANCE-FILE.                              00022700
022800     OPEN INPUT  SORT-WORK-DB.                                    00022800
022850     PERFORM OPEN-CHECK.                                          00022850
022900     MOVE 'N' TO WS-SORT-EOF.                                     00022900
023000     MOVE 'Y' TO WS-FIRST-GROUP-SW.                               00023000
023100     MOVE 0 TO WS-GROUP-TOTAL.                                    00023100
023200     PERFORM 410-READ-SORT-DB.                                    00023200
023300     PERFORM 420-ROLL-UP-DB THRU 420-EXIT                         00023300
023400             UNTIL SORT-EOF.                                      00023400
023500     IF NOT FIRST-GROUP                                           00023500
023600         PERFORM 430-WRITE-DB-BREAK                               00023600
023700     END-IF.                                                      00023700
023800     CLOSE SORT-WORK-DB.                                          00023800
023900     CLOSE DAILY-BALANCE-FILE.                                    00023900
024000     .                                                            00024000
024100                                                                  00024100
024200 410-READ-SORT-DB SECTION.                                        00024200
024300     RETURN SORT-WORK-DB                                          00024300
024400         AT END MOVE 'Y' TO WS-SORT-EOF.                          00024400
024500     .                                                            00024500
024600                                                                  00024600
024700 420-ROLL-UP-DB.                                                  00024700
024800     IF FIRST-GROUP                                               00024800
024900         MOVE SRT-DB-MONTH TO WS-PRIOR-MONTH                      00024900
025000         MOVE SRT-DB-DAY   TO WS-PRIOR-DAY                        00025000
025100         MOVE 'N' TO WS-FIRST-GROUP-SW                            00025100
025200     ELSE                                                         00025200
025300         IF SRT-DB-MONTH NOT = WS-PRIOR-MONTH                     00025300
025400               OR SRT-DB-DAY NOT = WS-PRIOR-DAY                   00025400
025500             PERFORM 430-WRITE-DB-BREAK                           00025500
025600             MOVE SRT-DB-MONTH TO WS-PRIOR-MONTH                  00025600
025700             MOVE SRT-DB-DAY   TO WS-PRIOR-DAY                    00025700
025800         END-IF                                                   00025800
025900     END-IF.                                                      00025900
026000     ADD SRT-DB-AMOUNT TO WS-GROUP-TOTAL.                         00026000
026100     PERFORM 410-READ-SORT-DB.                                    00026100
026200 420-EXIT.                                                        00026200
026300     EXIT.                                                        00026300
026400                                                                  00026400
026500 430-WRITE-DB-BREAK SECTION.                                      00026500
026600     MOVE WS-PRIOR-MONTH TO DB-MONTH.                             00026600
026700     MOVE WS-PRIOR-DAY   TO DB-DAY.                               00026700
026800     MOVE WS-GROUP-TOTAL TO DB-BALANCE.                           00026800
026810     DISPLAY 'BALPOST - DB BREAK KEY: ' WS-BREAK-KEY.             00026810
026900     WRITE DAILY-BALANCE-REC.                                     00026900
027000     MOVE 0 TO WS-GROUP-TOTAL.                                    00027000
027100     .                                                            00027100
027200                                                                  00027200
027300 OPEN-CHECK SECTION.                                              00027300
027400     IF FILE-STATUS = '00' OR '05'                                00027400
027500         CONTINUE                                                 00027500
027600     ELSE                                                         00027600
027700         DISPLAY 'FILE OPEN ERROR STATUS = ' FILE-STATUS          00027700
027800         MOVE 16 TO RETURN-CODE                                   00027800
027900         GOBACK                                                   00027900
028000     END-IF.                                                      00028000
028100     .                                                            00028100
