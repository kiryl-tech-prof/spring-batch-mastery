000100******************************************************************
000200*    AVGTEAM  --  AVERAGE-SCORED-TEAM INTERMEDIATE RECORD
000300*    WRITTEN BY TEAMAVG PARAGRAPH 240-EMIT-TEAM, LINE SEQUENTIAL,
000400*    COMMA-DELIMITED, ONE ROW PER TEAM IN TEAM-ENCOUNTER ORDER.
000500*    RE-READ BY TEAMPERF.
000600*    93/03/02  DWS  INITIAL COPY.
000700******************************************************************
000800 01  AST-REC.
000900     05  AST-NAME                    PIC X(60).
001000     05  AST-AVG-SCORE               PIC S9(5)V9(4).
001100     05  FILLER                      PIC X(05).
001200 01  AST-CSV-LINE                    PIC X(70).
