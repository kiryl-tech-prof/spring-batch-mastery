000100 IDENTIFICATION DIVISION.                                        000000100
000110*    TEAMAVG  --  DIVISION ROSTER PARSING AND TEAM AVERAGING     000000110
000120*    READS ONE OR MORE DIVISION ROSTER FILES (CONCATENATED       000000120
000130*    UNDER THE DIVFILE DD BY JCL - THIS PROGRAM NEVER SEES MORE  000000130
000140*    THAN ONE LOGICAL INPUT STREAM), EACH A BLANK-LINE-DELIMITED 000000140
000150*    LIST OF TEAM NAME / PLAYER:SCORE,SCORE,... GROUPS, AND      000000150
000160*    EMITS ONE AVERAGE-SCORED-TEAM ROW PER TEAM, PLUS A ONE-     000000160
000170*    RECORD CONTROL FILE CARRYING THE JOB-WIDE HIGH AND LOW      000000170
000180*    RANK-SELECTED SCORE FORWARD TO TEAMPERF.                    000000180
000190 PROGRAM-ID.     TEAMAVG.                                        000000190
000200 AUTHOR.         D W STOUT.                                      000000200
000210 INSTALLATION.   DBB FOUNDATION DEVELOPMENT CENTER.               00000210
000220 DATE-WRITTEN.   02/18/93.                                       000000220
000230 DATE-COMPILED.  02/18/93.                                       000000230
000240 SECURITY.       NON-CONFIDENTIAL.                               000000240
000250*                                                                000000250
000260****************************************************************0000000260
000270*                    C H A N G E   L O G                       00100000270
000280****************************************************************0000000280
000290* 93/02/18  DWS  INITIAL VERSION.                                000000290
000300* 93/09/30  DWS  RAISED PLAYERS PER TEAM FROM 30 TO 50 (SEE      000000300
000310*                COPY BOOK TEAMTBL, TICKET 93-1140).             000000310
000320* 94/01/07  WLT  FIXED A TRAILING-TEAM BUG - A DIVISION FILE      00000320
000330*                THAT DID NOT END WITH A BLANK LINE WAS DROPPING 000000330
000340*                ITS LAST TEAM ON THE FLOOR.                    0000000340
000350* 94/06/22  DWS  SCORE RANK NOW READ FROM A PARAMETER CARD       000000350
000360*                INSTEAD OF BEING HARD CODED AT ZERO.            000000360
000370* 98/11/20  DWS  Y2K REVIEW - PROGRAM HANDLES NO DATE FIELDS.     00000370
000380*                NO CHANGE NEEDED.                                00000380
000390* 01/02/14  RJT  RECOMPILE ONLY - NO LOGIC CHANGE.                00000390
000400****************************************************************0000000400
000410 ENVIRONMENT DIVISION.                                           000000410
000420 CONFIGURATION SECTION.                                          000000420
000430 SOURCE-COMPUTER.  IBM-370.                                      000000430
000440 OBJECT-COMPUTER.  IBM-370.                                      000000440
000450 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                           000000450
000460 INPUT-OUTPUT SECTION.                                           000000460
000470 FILE-CONTROL.                                                   000000470
000480     SELECT PARAMETER-FILE    ASSIGN TO TEAMAVGP                 000000480
000490            ORGANIZATION IS LINE SEQUENTIAL                      000000490
000500            FILE STATUS  IS WS-PARM-STATUS.                      000000500
000510                                                                 000000510
000520     SELECT DIVISION-FILE     ASSIGN TO DIVFILE                  000000520
000530            ORGANIZATION IS LINE SEQUENTIAL                      000000530
000540            FILE STATUS  IS WS-DIVFILE-STATUS.                   000000540
000550                                                                 000000550
000560     SELECT AVG-TEAM-FILE     ASSIGN TO AVGTEAM                  000000560
000570            ORGANIZATION IS LINE SEQUENTIAL                      000000570
000580            FILE STATUS  IS WS-AVGTEAM-STATUS.                   000000580
000590                                                                 000000590
000600     SELECT BASELINE-FILE     ASSIGN TO TEAMBAS                  000000600
000610            FILE STATUS  IS WS-BASELINE-STATUS.                  000000610
000620****************************************************************0000000620
000630 DATA DIVISION.                                                  000000630
000640 FILE SECTION.                                                   000000640
000650                                                                 000000650
000660 FD  PARAMETER-FILE                                              000000660
000670     LABEL RECORDS ARE STANDARD.                                 000000670
000680 01  PARAMETER-LINE               PIC X(80).                    0000000680
000690                                                                 000000690
000700 FD  DIVISION-FILE                                                00000700
000710     LABEL RECORDS ARE STANDARD.                                 000000710
000720 01  DIVISION-LINE-REC            PIC X(80).                    0000000720
000730                                                                 000000730
000740 FD  AVG-TEAM-FILE                                                00000740
000750     LABEL RECORDS ARE STANDARD.                                 000000750
000760 01  AVG-TEAM-LINE-REC            PIC X(70).                    0000000760
000770                                                                 000000770
000780 FD  BASELINE-FILE                                                00000780
000790     RECORDING MODE IS F.                                        000000790
000800 COPY TEAMBAS.                                                   000000800
000810****************************************************************0000000810
000820 WORKING-STORAGE SECTION.                                        000000820
000830****************************************************************0000000830
000840 COPY TEAMTBL.                                                   000000840
000850 COPY AVGTEAM.                                                   000000850
000860*                                                                000000860
000870 COPY DIVLINE.                                                   000000870
000880*                                                                000000880
000890 01  WS-SCORE-SPLIT-AREA.                                        000000890
000900     05  WS-SCORE-TEXT           PIC X(160).                      00000900
000910     05  WS-SCORE-PARTS REDEFINES WS-SCORE-TEXT.                0000000910
000920         10  WS-SCORE-PART       PIC X(08) OCCURS 20 TIMES.      000000920
000930     05  FILLER                  PIC X(05).                     0000000930
000940*                                                                000000940
000950 01  WS-FIELDS.                                                  000000950
000960     05  WS-PARM-STATUS          PIC X(2)  VALUE SPACES.         000000960
000970     05  WS-DIVFILE-STATUS       PIC X(2)  VALUE SPACES.         000000970
000980     05  WS-AVGTEAM-STATUS       PIC X(2)  VALUE SPACES.         000000980
000990     05  WS-BASELINE-STATUS      PIC X(2)  VALUE SPACES.         000000990
001000     05  WS-DIV-EOF              PIC X     VALUE 'N'.            000001000
001010         88  DIV-EOF                 VALUE 'Y'.                  000001010
001020     05  WS-TEAM-OPEN-SW         PIC X     VALUE 'N'.            000001020
001030         88  TEAM-OPEN               VALUE 'Y'.                  000001030
001040     05  WS-FIRST-PLAYER-SW      PIC X     VALUE 'Y'.            000001040
001050         88  FIRST-PLAYER            VALUE 'Y'.                  000001050
001060     05  FILLER                  PIC X(05).                     0100001060
001070*                                                                000001070
001080 01  WORK-VARIABLES.                                             000001080
001090     05  WS-RANK-IDX-PAIR.                                        00001090
001100         10  WS-SCORE-RANK       PIC 9(02)      COMP.            000001100
001110         10  WS-SCORE-IDX        PIC 9(02)      COMP.            000001110
001120     05  WS-RANK-IDX-PAIR-N REDEFINES WS-RANK-IDX-PAIR           000001120
001130                             PIC 9(08)      COMP.                 00001130
001140     05  WS-SUM-AND-COUNT.                                       000001140
001150         10  WS-RANK-SUM         PIC S9(5)V9(2) COMP-3 VALUE 0.   00001150
001160         10  WS-TEAM-COUNT       PIC 9(05)      COMP-3 VALUE 0.   00001160
001170     05  WS-SUM-AND-COUNT-N REDEFINES WS-SUM-AND-COUNT           000001170
001180                             PIC S9(10)V9(2) COMP-3.             000001180
001190     05  WS-RANK-SCORE           PIC S9(3)V9(2) COMP-3.          000001190
001200     05  WS-JOB-MAX-SCORE        PIC S9(3)V9(2) COMP-3.          000001200
001210     05  WS-JOB-MIN-SCORE        PIC S9(3)V9(2) COMP-3.          000001210
001220     05  WS-JOB-MAX-PLAYER       PIC X(60).                     0100001220
001230     05  WS-JOB-MIN-PLAYER       PIC X(60).                     0100001230
001240     05  WS-SCORE-SIGN           PIC X          VALUE SPACE.    0100001240
001250     05  WS-SCORE-WHOLE-X        PIC X(05)      VALUE SPACES.   0100001250
001260     05  WS-SCORE-FRAC-X         PIC X(03)      VALUE SPACES.   0100001260
001270     05  WS-SCORE-WHOLE-LEN      PIC 9(02)      COMP.           0100001270
001280     05  WS-SCORE-FRAC-LEN       PIC 9(02)      COMP.           0100001280
001290     05  WS-SCORE-INT-PART       PIC 9(03)      COMP-3.         0100001290
001300     05  WS-SCORE-FRAC-PART      PIC 9(02).                     0100001300
001310     05  FILLER                  PIC X(05).                     0100001310
001320****************************************************************0100001320
001330 PROCEDURE DIVISION.                                             000001330
001340****************************************************************0100001340
001350                                                                 000001350
001360 000-MAIN.                                                       000001360
001370     PERFORM 700-OPEN-FILES.                                     000001370
001380     PERFORM 800-READ-PARAMETER-CARD.                            000001380
001390     PERFORM 110-READ-DIVISION-LINE.                             000001390
001400     PERFORM 200-PROCESS-LINE THRU 200-EXIT                      000001400
001410             UNTIL DIV-EOF.                                      000001410
001420     IF TEAM-OPEN                                                 00001420
001430         PERFORM 240-EMIT-TEAM THRU 240-EXIT                     000001430
001440     END-IF.                                                      00001440
001450     PERFORM 900-WRITE-BASELINE.                                  00001450
001460     PERFORM 790-CLOSE-FILES.                                     00001460
001470     DISPLAY 'TEAMAVG - TEAMS EMITTED: ' WS-TEAM-COUNT.           00001470
001471*    04/06/15  DWS  WS-RANK-IDX-PAIR-N WAS NEVER READ - ADDED     00001471
001472    DISPLAY 'TEAMAVG - LAST RANK/INDEX PAIR SEEN: '               00001472
001474            WS-RANK-IDX-PAIR-N.                                   00001474
001480     GOBACK.                                                      00001480
001490                                                                 000001490
001500 200-PROCESS-LINE.                                                00001500
001510     IF DL-TEXT = SPACES                                         000001510
001520         IF TEAM-OPEN                                             00001520
001530             PERFORM 240-EMIT-TEAM THRU 240-EXIT                 000001530
001540         END-IF                                                   00001540
001550     ELSE                                                         00001550
001560         MOVE 0 TO DL-COLON-POS                                 0100001560
001570         INSPECT DL-TEXT TALLYING DL-COLON-POS FOR ALL ':'     01500001570
001580         IF DL-COLON-POS > 0                                   01500001580
001590             PERFORM 220-ADD-PLAYER THRU 220-EXIT                000001590
001600         ELSE                                                     00001600
001610             PERFORM 210-START-TEAM                              000001610
001620         END-IF                                                   00001620
001630     END-IF.                                                      00001630
001640     PERFORM 110-READ-DIVISION-LINE.                             000001640
001650 200-EXIT.                                                        00001650
001660     EXIT.                                                        00001660
001670                                                                 000001670
001680 210-START-TEAM.                                                  00001680
001690     MOVE DL-TEXT        TO TEAM-NAME.                           000001690
001700     MOVE 0              TO TEAM-PLAYER-COUNT.                   000001700
001710     MOVE 'Y'            TO WS-TEAM-OPEN-SW.                     000001710
001720                                                                 000001720
001730 220-ADD-PLAYER.                                                  00001730
001740     ADD 1 TO TEAM-PLAYER-COUNT.                                 000001740
001750     SET TEAM-PLAYER-IDX TO TEAM-PLAYER-COUNT.                   000001750
001752*    04/06/15  DWS  WS-SCORE-TEXT WAS NOT CLEARED BETWEEN         00001752
001753*    PLAYERS - A SHORTER SCORE LIST LEFT STALE DATA FOR           00001753
001754*    225/226 TO MISREAD AS GENUINE TRAILING SCORES.               00001754
001755     MOVE SPACES TO WS-SCORE-TEXT.                                00001755
001760     UNSTRING DL-TEXT DELIMITED BY ':'                            00001760
001770         INTO PLAYER-NAME(TEAM-PLAYER-IDX) WS-SCORE-TEXT.        000001770
001780     MOVE 0 TO PLAYER-SCORE-COUNT(TEAM-PLAYER-IDX).              000001780
001790     UNSTRING WS-SCORE-TEXT DELIMITED BY ','                      00001790
001800         INTO WS-SCORE-PART(1)  WS-SCORE-PART(2)                 000001800
001810              WS-SCORE-PART(3)  WS-SCORE-PART(4)                 000001810
001820              WS-SCORE-PART(5)  WS-SCORE-PART(6)                 000001820
001830              WS-SCORE-PART(7)  WS-SCORE-PART(8)                 000001830
001840              WS-SCORE-PART(9)  WS-SCORE-PART(10)                000001840
001850              WS-SCORE-PART(11) WS-SCORE-PART(12)                000001850
001860              WS-SCORE-PART(13) WS-SCORE-PART(14)                000001860
001870              WS-SCORE-PART(15) WS-SCORE-PART(16)                000001870
001880              WS-SCORE-PART(17) WS-SCORE-PART(18)                000001880
001890              WS-SCORE-PART(19) WS-SCORE-PART(20).                00001890
001900     PERFORM 225-SCATTER-ONE-SCORE THRU 225-EXIT                  00001900
001910             VARYING WS-SCORE-IDX FROM 1 BY 1                     00001910
001920             UNTIL WS-SCORE-IDX > 20.                             00001920
001930     PERFORM 230-TRACK-BASELINE.                                  00001930
001940 220-EXIT.                                                        00001940
001950     EXIT.                                                        00001950
001960                                                                 000001960
001970 225-SCATTER-ONE-SCORE.                                          000001970
001980     IF WS-SCORE-PART(WS-SCORE-IDX) NOT = SPACES                 000001980
001990         ADD 1 TO PLAYER-SCORE-COUNT(TEAM-PLAYER-IDX)            000001990
002000         SET PLAYER-SCORE-IDX TO                                 000002000
002010             PLAYER-SCORE-COUNT(TEAM-PLAYER-IDX)                 000002010
002020         PERFORM 226-PARSE-ONE-SCORE                             000002020
002030     END-IF.                                                     000002030
002040 225-EXIT.                                                       000002040
002050     EXIT.                                                        00002050
002060*                                                                000002060
002070* 02/03/11  DWS  225 WAS MOVING THE RAW "999.99" TEXT STRAIGHT   000002070
002080*                INTO PLAYER-SCORES - A NON-EDITED NUMERIC MOVE  000002080
002090*                CANNOT HOLD A DECIMAL POINT AND WAS CORRUPTING  000002090
002100*                EVERY SCORE.  ADDED 226-PARSE-ONE-SCORE TO      000002100
002110*                UNSTRING THE VALUE ON '.' AND BUILD THE SCORE   000002110
002120*                BY ARITHMETIC.  SAME DEFECT FIXED IN SENSAGG.   000002120
002130*                                                                000002130
002140 226-PARSE-ONE-SCORE.                                             00002140
002150     MOVE SPACES TO WS-SCORE-WHOLE-X WS-SCORE-FRAC-X              00002150
002160     MOVE ZERO   TO WS-SCORE-FRAC-PART                           000002160
002170     MOVE SPACE  TO WS-SCORE-SIGN                                 00002170
002180     UNSTRING WS-SCORE-PART(WS-SCORE-IDX) DELIMITED BY '.'        00002180
002190         INTO WS-SCORE-WHOLE-X  COUNT IN WS-SCORE-WHOLE-LEN       00002190
002200              WS-SCORE-FRAC-X   COUNT IN WS-SCORE-FRAC-LEN        00002200
002210     END-UNSTRING                                                000002210
002220     IF WS-SCORE-FRAC-LEN = 1                                    000002220
002230         MOVE WS-SCORE-FRAC-X(1:1) TO WS-SCORE-FRAC-PART(1:1)    000002230
002240         MOVE '0' TO WS-SCORE-FRAC-PART(2:1)                     000002240
002250     ELSE                                                        000002250
002260         IF WS-SCORE-FRAC-LEN > 1                                000002260
002270             MOVE WS-SCORE-FRAC-X(1:2) TO WS-SCORE-FRAC-PART     000002270
002280         END-IF                                                  000002280
002290     END-IF                                                      000002290
002300     IF WS-SCORE-WHOLE-X(1:1) = '-'                              000002300
002310         MOVE '-' TO WS-SCORE-SIGN                                00002310
002320         MOVE WS-SCORE-WHOLE-X(2:WS-SCORE-WHOLE-LEN - 1)         000002320
002330                                     TO WS-SCORE-INT-PART         00002330
002340     ELSE                                                        000002340
002350         MOVE WS-SCORE-WHOLE-X(1:WS-SCORE-WHOLE-LEN)             000002350
002360                                     TO WS-SCORE-INT-PART         00002360
002370     END-IF                                                      000002370
002380     IF WS-SCORE-SIGN = '-'                                      000002380
002390         COMPUTE PLAYER-SCORES(TEAM-PLAYER-IDX, PLAYER-SCORE-IDX)000002390
002400             = 0 - WS-SCORE-INT-PART -                           000002400
002410                   (WS-SCORE-FRAC-PART / 100)                    000002410
002420     ELSE                                                        000002420
002430         COMPUTE PLAYER-SCORES(TEAM-PLAYER-IDX, PLAYER-SCORE-IDX)000002430
002440             = WS-SCORE-INT-PART +                               000002440
002450                   (WS-SCORE-FRAC-PART / 100)                    000002450
002460     END-IF.                                                     000002460
002470 226-EXIT.                                                       000002470
002480     EXIT.                                                       000002480
002490                                                                 000002490
002500 230-TRACK-BASELINE.                                              00002500
002510     SET PLAYER-SCORE-IDX TO WS-SCORE-RANK.                       00002510
002520     SET PLAYER-SCORE-IDX UP BY 1.                               000002520
002530     MOVE PLAYER-SCORES(TEAM-PLAYER-IDX, PLAYER-SCORE-IDX)        00002530
002540         TO WS-RANK-SCORE.                                        00002540
002550     IF FIRST-PLAYER                                              00002550
002560         MOVE WS-RANK-SCORE TO WS-JOB-MAX-SCORE                  000002560
002570         MOVE WS-RANK-SCORE TO WS-JOB-MIN-SCORE                  000002570
002580         MOVE PLAYER-NAME(TEAM-PLAYER-IDX) TO WS-JOB-MAX-PLAYER  000002580
002590         MOVE PLAYER-NAME(TEAM-PLAYER-IDX) TO WS-JOB-MIN-PLAYER  000002590
002600         MOVE 'N' TO WS-FIRST-PLAYER-SW                          000002600
002610     ELSE                                                         00002610
002620         IF WS-RANK-SCORE > WS-JOB-MAX-SCORE                      00002620
002630             MOVE WS-RANK-SCORE TO WS-JOB-MAX-SCORE               00002630
002640             MOVE PLAYER-NAME(TEAM-PLAYER-IDX)                    00002640
002650                TO WS-JOB-MAX-PLAYER                             000002650
002660         END-IF                                                   00002660
002670         IF WS-RANK-SCORE < WS-JOB-MIN-SCORE                      00002670
002680             MOVE WS-RANK-SCORE TO WS-JOB-MIN-SCORE               00002680
002690             MOVE PLAYER-NAME(TEAM-PLAYER-IDX)                    00002690
002700                TO WS-JOB-MIN-PLAYER                             000002700
002710         END-IF                                                   00002710
002720     END-IF.                                                      00002720
002730                                                                 000002730
002740 240-EMIT-TEAM.                                                   00002740
002750     SET TEAM-PLAYER-IDX TO 1.                                    00002750
002760     MOVE 0 TO WS-RANK-SUM.                                       00002760
002770     PERFORM 245-SUM-ONE-PLAYER THRU 245-EXIT                     00002770
002780             VARYING TEAM-PLAYER-IDX FROM 1 BY 1                  00002780
002790             UNTIL TEAM-PLAYER-IDX > TEAM-PLAYER-COUNT.           00002790
002800     COMPUTE AST-AVG-SCORE = WS-RANK-SUM / TEAM-PLAYER-COUNT.     00002800
002801*    04/06/15  DWS  WS-SUM-AND-COUNT-N WAS NEVER READ EITHER -    00002801
002802    IF WS-SUM-AND-COUNT-N = ZERO                                  00002802
002804        DISPLAY 'TEAMAVG - ZERO SUM/COUNT PAIR FOR TEAM '         00002804
002806                TEAM-NAME                                         00002806
002808    END-IF.                                                       00002808
002810     MOVE TEAM-NAME TO AST-NAME.                                 000002810
002820     STRING AST-NAME     DELIMITED BY SIZE                       000002820
002830            ','           DELIMITED BY SIZE                      000002830
002840            AST-AVG-SCORE DELIMITED BY SIZE                      000002840
002850       INTO AST-CSV-LINE.                                         00002850
002860     MOVE AST-CSV-LINE TO AVG-TEAM-LINE-REC.                      00002860
002870     WRITE AVG-TEAM-LINE-REC.                                     00002870
002880     ADD 1 TO WS-TEAM-COUNT.                                      00002880
002890     MOVE 'N' TO WS-TEAM-OPEN-SW.                                 00002890
002900 240-EXIT.                                                        00002900
002910     EXIT.                                                        00002910
002920                                                                 000002920
002930 245-SUM-ONE-PLAYER.                                              00002930
002940     SET PLAYER-SCORE-IDX TO WS-SCORE-RANK.                      000002940
002950     SET PLAYER-SCORE-IDX UP BY 1.                               000002950
002960     ADD PLAYER-SCORES(TEAM-PLAYER-IDX, PLAYER-SCORE-IDX)        000002960
002970         TO WS-RANK-SUM.                                         000002970
002980 245-EXIT.                                                       000002980
002990     EXIT.                                                       000002990
003000                                                                 000003000
003010 110-READ-DIVISION-LINE.                                          00003010
003020     READ DIVISION-FILE                                          000003020
003030         AT END MOVE 'Y' TO WS-DIV-EOF.                           00003030
003040     IF NOT DIV-EOF                                               00003040
003050         MOVE DIVISION-LINE-REC TO DL-TEXT                       000003050
003060     END-IF.                                                      00003060
003070                                                                 000003070
003080 700-OPEN-FILES.                                                  00003080
003090     OPEN INPUT  PARAMETER-FILE.                                 000003090
003100     OPEN INPUT  DIVISION-FILE.                                   00003100
003110     OPEN OUTPUT AVG-TEAM-FILE.                                   00003110
003120     OPEN OUTPUT BASELINE-FILE.                                  000003120
003130     IF WS-PARM-STATUS NOT = '00' OR WS-DIVFILE-STATUS NOT = '00' 00003130
003140         OR WS-AVGTEAM-STATUS NOT = '00'                          00003140
003150         OR WS-BASELINE-STATUS NOT = '00'                        000003150
003160         DISPLAY 'TEAMAVG - ERROR OPENING FILES'                  00003160
003170         MOVE 16 TO RETURN-CODE                                   00003170
003180         MOVE 'Y' TO WS-DIV-EOF                                  000003180
003190     END-IF.                                                      00003190
003200                                                                 000003200
003210 790-CLOSE-FILES.                                                 00003210
003220     CLOSE PARAMETER-FILE.                                       000003220
003230     CLOSE DIVISION-FILE.                                         00003230
003240     CLOSE AVG-TEAM-FILE.                                         00003240
003250     CLOSE BASELINE-FILE.                                        000003250
003260                                                                 000003260
003270 800-READ-PARAMETER-CARD.                                         00003270
003280*    PARAMETER CARD LAYOUT - COLS 1-2 SCORE RANK (0-BASED).      000003280
003290     READ PARAMETER-FILE                                         000003290
003300         AT END                                                   00003300
003310             DISPLAY 'TEAMAVG - PARAMETER CARD MISSING'           00003310
003320             MOVE 16 TO RETURN-CODE                               00003320
003330             STOP RUN                                             00003330
003340     END-READ.                                                    00003340
003350     MOVE PARAMETER-LINE(1:2) TO WS-SCORE-RANK.                   00003350
003360                                                                 000003360
003370 900-WRITE-BASELINE.                                              00003370
003380     MOVE WS-JOB-MAX-SCORE  TO TB-MAX-SCORE.                     000003380
003390     MOVE WS-JOB-MAX-PLAYER TO TB-MAX-PLAYER.                    000003390
003400     MOVE WS-JOB-MIN-SCORE  TO TB-MIN-SCORE.                     000003400
003410     MOVE WS-JOB-MIN-PLAYER TO TB-MIN-PLAYER.                    000003410
003420     WRITE TEAM-BASELINE-REC.                                    000003420
