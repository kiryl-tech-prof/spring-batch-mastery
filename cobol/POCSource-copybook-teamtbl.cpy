000100******************************************************************
000200*    TEAMTBL  --  IN-MEMORY TEAM ROSTER TABLE
000300*    ONE TEAM BUILT AT A TIME FROM THE DIVISION FILE BY TEAMAVG
000400*    PARAGRAPHS 210-230, THEN AVERAGED AND EMITTED AT THE BLANK
000500*    LINE (OR AT END OF FILE) BY PARAGRAPH 240-EMIT-TEAM.
000600*    93/02/18  DWS  INITIAL COPY.
000700*    93/09/30  DWS  RAISED PLAYERS PER TEAM FROM 30 TO 50 PER
000800*                   DIVISION OFFICE REQUEST (TICKET 93-1140).
000900******************************************************************
001000 01  WS-TEAM-REC.
001100     05  TEAM-NAME                   PIC X(60).
001200     05  TEAM-PLAYER-COUNT           PIC 9(03)      COMP.
001300     05  TEAM-PLAYERS OCCURS 50 TIMES
001400                      INDEXED BY TEAM-PLAYER-IDX.
001500         10  PLAYER-NAME             PIC X(60).
001600         10  PLAYER-SCORE-COUNT      PIC 9(02)      COMP.
001700         10  PLAYER-SCORES OCCURS 20 TIMES
001800                          INDEXED BY PLAYER-SCORE-IDX
001900                          PIC S9(3)V9(2).
002000     05  FILLER                      PIC X(05).
