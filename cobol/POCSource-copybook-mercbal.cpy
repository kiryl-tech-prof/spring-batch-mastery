000100******************************************************************
000200*    MERCBAL  --  MERCHANT/MONTH BALANCE CONTROL-BREAK OUTPUT
000300*    WRITTEN BY BALPOST SECTION 300-MERCHANT-MONTH, ONE RECORD PER
000400*    (MONTH,MERCHANT) GROUP, SORTED ASCENDING ON BOTH.
000500*    95/06/09  RJT  INITIAL COPY.
000600******************************************************************
000700 01  MERCHANT-MONTH-BALANCE-REC.
000800     05  MMB-MONTH                   PIC 9(02).
000900     05  MMB-MERCHANT                PIC X(36).
001000     05  MMB-BALANCE                 PIC S9(8)V9(2) COMP-3.
001100     05  FILLER                      PIC X(10).
