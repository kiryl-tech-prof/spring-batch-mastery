000100 IDENTIFICATION DIVISION.                                         00000100
000200*    CURADJ  --  BANK TRANSACTION CURRENCY ADJUSTMENT             00000200
000300*    RE-RATES EVERY NOT-YET-ADJUSTED TRANSACTION BY THE           00000300
000400*    EXCHANGE RATE SUPPLIED ON THE PARAMETER CARD.  RUNS          00000400
000500*    COMPLETELY INDEPENDENTLY OF BALPOST - IT DOES NOT CARE       00000500
000600*    WHETHER BALPOST HAS RUN YET OR NOT.                          00000600
000700*                                                                 00000700
000800*    A TRANSACTION BELONGING TO THE MERCHANT NAMED ON THE         00000800
000900*    PARAMETER CARD AS "DISALLOWED" IS NEVER TO BE RE-RATED -     00000900
001000*    ACCOUNTING TREATS THAT MERCHANT AS UNDER INVESTIGATION AND   00001000
001100*    WANTS THE WHOLE RUN STOPPED, NOT JUST THAT RECORD SKIPPED,   00001100
001200*    SO THE OPERATOR NOTICES AND CALLS THE HELP DESK.             00001200
001300 PROGRAM-ID.     CURADJ.                                          00001300
001400 AUTHOR.         R J TRAN.                                        00001400
001500 INSTALLATION.   DBB FOUNDATION DEVELOPMENT CENTER.               00001500
001600 DATE-WRITTEN.   11/03/93.                                        00001600
001700 DATE-COMPILED.  11/03/93.                                        00001700
001800 SECURITY.       NON-CONFIDENTIAL.                                00001800
001900*                                                                 00001900
002000****************************************************************  00002000
002100*                    C H A N G E   L O G                          00002100
002200****************************************************************  00002200
002300* 93/11/03  RJT  INITIAL VERSION.                                 00002300
002400* 94/02/18  RJT  PARAMETER CARD NOW CARRIES THE DISALLOWED        00002400
002500*                MERCHANT AS WELL AS THE RATE - WAS HARD CODED    00002500
002600*                IN COPY BOOK BEFORE, WHICH MEANT A RECOMPILE     00002600
002700*                EVERY TIME THE LIST CHANGED (TICKET FIN-94-022). 00002700
002800* 95/07/30  WLT  ABEND PATH NOW SETS RETURN-CODE 90 INSTEAD OF    00002800
002900*                16 SO OPERATIONS CAN TELL A DISALLOWED-MERCHANT  00002900
003000*                STOP APART FROM A PLAIN FILE ERROR AT A GLANCE.  00003000
004000* 98/11/15  DWS  Y2K REVIEW - NO DATE FIELDS TOUCHED BY THIS      00004000
004100*                PROGRAM.  NO CHANGE NEEDED.                      00004100
004200* 01/05/09  RJT  RECOMPILE AFTER BANKTRN RELATIVE KEY CHANGE.     00004200
004300* 04/09/21  WLT  REWRITE NOW CHECKS FILE-STATUS EXPLICITLY AFTER  00004300
004400*                AN AUDIT FINDING THAT A FAILED REWRITE WAS       00004400
004500*                GOING UNNOTICED (TICKET FIN-04-115).             00004500
004510* 04/06/15  DWS  WS-RAW-COUNT-N WAS DECLARED BUT NEVER READ -     00004510
004520*                ADDED A COMBINED READ/ADJUST COUNT DIAGNOSTIC    00004520
004530*                AT RUN END, AND BT-TRAN-STAMP-N (COPIED FROM     00004530
004540*                BANKTRN) NOW DRIVES AN OUT-OF-SEQUENCE CHECK     00004540
004550*                SINCE IT WAS ALSO NEVER READ.                    00004550
004600****************************************************************  00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER.  IBM-370.                                       00004900
005000 OBJECT-COMPUTER.  IBM-370.                                       00005000
005100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00005100
005200 INPUT-OUTPUT SECTION.                                            00005200
005300 FILE-CONTROL.                                                    00005300
005400     SELECT PARAMETER-FILE          ASSIGN TO CURADJP             00005400
005500            ORGANIZATION IS LINE SEQUENTIAL                       00005500
005600            FILE STATUS  IS WS-PARM-STATUS.                       00005600
005700                                                                  00005700
005800     SELECT BANK-TRANSACTION-FILE   ASSIGN TO BANKTRN             00005800
005900            ORGANIZATION IS RELATIVE                              00005900
006000            ACCESS MODE  IS SEQUENTIAL                            00006000
006100            RELATIVE KEY IS WS-BT-RRN                             00006100
006200            FILE STATUS  IS WS-BANKTRN-STATUS.                    00006200
006300****************************************************************  00006300
006400 DATA DIVISION.                                                   00006400
006500 FILE SECTION.                                                    00006500
006600                                                                  00006600
006700 FD  PARAMETER-FILE                                               00006700
006800     LABEL RECORDS ARE STANDARD.                                  00006800
006900 01  PARAMETER-LINE               PIC X(80).                      00006900
007000                                                                  00007000
007100 FD  BANK-TRANSACTION-FILE.                                       00007100
007200 COPY BANKTRN.                                                    00007200
007300****************************************************************  00007300
007400 WORKING-STORAGE SECTION.                                         00007400
007500****************************************************************  00007500
007600 01  WS-PARAMETER-AREA.                                           00007600
007700     05  CA-RATE                 PIC 9(1)V9(4).                   00007700
007800     05  CA-RATE-N REDEFINES CA-RATE PIC 9(5).                    00007800
007900     05  CA-DISALLOWED-MERCHANT  PIC X(36).                       00007900
008000     05  FILLER                  PIC X(05).                       00008000
008100*                                                                 00008100
008200 01  WS-FIELDS.                                                   00008200
008300     05  WS-PARM-STATUS          PIC X(2)  VALUE SPACES.          00008300
008400     05  WS-BANKTRN-STATUS       PIC X(2)  VALUE SPACES.          00008400
008500     05  WS-BT-EOF               PIC X     VALUE 'N'.             00008500
008600         88  BT-EOF                  VALUE 'Y'.                   00008600
008700     05  FILLER                  PIC X(05).                       00008700
008800*                                                                 00008800
008900 77  WS-BT-RRN                   PIC 9(9)   COMP.                 00008900
009000*                                                                 00009000
009100 01  WORK-VARIABLES.                                              00009100
009200     05  WS-NEW-AMOUNT           PIC S9(8)V9(2) COMP-3 VALUE 0.   00009200
009300     05  WS-RAW-COUNT.                                            00009300
009400         10  WS-READ-COUNT       PIC 9(05)      COMP-3 VALUE 0.   00009400
009500         10  WS-ADJ-COUNT        PIC 9(05)      COMP-3 VALUE 0.   00009500
009600     05  WS-RAW-COUNT-N REDEFINES WS-RAW-COUNT PIC 9(10) COMP-3.  00009600
009650     05  WS-PRIOR-STAMP-N       PIC 9(08)      COMP VALUE 0.      00009650
009700     05  FILLER                  PIC X(05).                       00009700
009800****************************************************************  00009800
009900 PROCEDURE DIVISION.                                              00009900
010000****************************************************************  00010000
010100                                                                  00010100
010200 000-MAIN.                                                        00010200
010300     PERFORM 700-OPEN-FILES.                                      00010300
010400     PERFORM 800-READ-PARAMETER-CARD.                             00010400
010500     PERFORM 110-READ-BANKTRN.                                    00010500
010600     PERFORM 100-ADJUST-ONE-TRAN THRU 100-EXIT                    00010600
010700             UNTIL BT-EOF.                                        00010700
010800     PERFORM 790-CLOSE-FILES.                                     00010800
010900     DISPLAY 'CURADJ - TRANSACTIONS READ: ' WS-READ-COUNT         00010900
011000             '  ADJUSTED: ' WS-ADJ-COUNT.                         00011000
011050     DISPLAY 'CURADJ - READ/ADJUST COUNT DIAGNOSTIC: '            00011050
011060             WS-RAW-COUNT-N.                                      00011060
011100     GOBACK.                                                      00011100
011200                                                                  00011200
011300 100-ADJUST-ONE-TRAN.                                             00011300
011400     IF BT-NOT-ADJUSTED                                           00011400
011500         ADD 1 TO WS-READ-COUNT                                   00011500
011510         IF BT-TRAN-STAMP-N < WS-PRIOR-STAMP-N                    00011510
011520             DISPLAY 'CURADJ - OUT OF SEQUENCE TRAN: ' BT-ID      00011520
011530         END-IF                                                   00011530
011540         MOVE BT-TRAN-STAMP-N TO WS-PRIOR-STAMP-N                 00011540
011600         IF BT-MERCHANT = CA-DISALLOWED-MERCHANT                  00011600
011700             PERFORM 900-ABORT-RUN                                00011700
011800         END-IF                                                   00011800
011900         COMPUTE WS-NEW-AMOUNT ROUNDED = BT-AMOUNT * CA-RATE      00011900
012000             ON SIZE ERROR                                        00012000
012100                 DISPLAY 'CURADJ - SIZE ERROR ON TRAN ' BT-ID     00012100
012200                 PERFORM 900-ABORT-RUN                            00012200
012300         END-COMPUTE                                              00012300
012400         MOVE WS-NEW-AMOUNT TO BT-AMOUNT                          00012400
012500         MOVE 'Y' TO BT-ADJUSTED                                  00012500
012600         REWRITE BANK-TRANSACTION-REC                             00012600
012700         IF WS-BANKTRN-STATUS NOT = '00'                          00012700
012800             DISPLAY 'CURADJ - REWRITE FAILED, STATUS '           00012800
012900                     WS-BANKTRN-STATUS ' ON TRAN ' BT-ID          00012900
013000             PERFORM 900-ABORT-RUN                                00013000
013100         END-IF                                                   00013100
013200         ADD 1 TO WS-ADJ-COUNT                                    00013200
013300     END-IF.                                                      00013300
013400     PERFORM 110-READ-BANKTRN.                                    00013400
013500 100-EXIT.                                                        00013500
013600     EXIT.                                                        00013600
013700                                                                  00013700
013800 110-READ-BANKTRN.                                                00013800
013900     READ BANK-TRANSACTION-FILE NEXT                              00013900
014000         AT END MOVE 'Y' TO WS-BT-EOF.                            00014000
014100                                                                  00014100
014200 700-OPEN-FILES.                                                  00014200
014300     OPEN INPUT  PARAMETER-FILE.                                  00014300
014400     OPEN I-O    BANK-TRANSACTION-FILE.                           00014400
014500     IF WS-PARM-STATUS NOT = '00'                                 00014500
014600         DISPLAY 'CURADJ - ERROR OPENING PARAMETER FILE. RC: '    00014600
014700                 WS-PARM-STATUS                                   00014700
014800         MOVE 16 TO RETURN-CODE                                   00014800
014900         STOP RUN                                                 00014900
015000     END-IF.                                                      00015000
015100     IF WS-BANKTRN-STATUS NOT = '00'                              00015100
015200         DISPLAY 'CURADJ - ERROR OPENING BANKTRN FILE. RC: '      00015200
015300                 WS-BANKTRN-STATUS                                00015300
015400         MOVE 16 TO RETURN-CODE                                   00015400
015500         STOP RUN                                                 00015500
015600     END-IF.                                                      00015600
015700                                                                  00015700
015800 790-CLOSE-FILES.                                                 00015800
015900     CLOSE PARAMETER-FILE.                                        00015900
016000     CLOSE BANK-TRANSACTION-FILE.                                 00016000
016100                                                                  00016100
016200 800-READ-PARAMETER-CARD.                                         00016200
016300*    PARAMETER CARD LAYOUT -  COLS 1-5  RATE   9(1)V9(4)          00016300
016400*                             COLS 6-41 DISALLOWED MERCHANT       00016400
016500     READ PARAMETER-FILE                                          00016500
016600         AT END                                                   00016600
016700             DISPLAY 'CURADJ - PARAMETER CARD MISSING'            00016700
016800             MOVE 16 TO RETURN-CODE                               00016800
016900             STOP RUN                                             00016900
017000     END-READ.                                                    00017000
017100     MOVE PARAMETER-LINE(1:5)   TO CA-RATE-N.                     00017100
017200     MOVE PARAMETER-LINE(6:36)  TO CA-DISALLOWED-MERCHANT.        00017200
017300                                                                  00017300
017400 900-ABORT-RUN.                                                   00017400
017500     DISPLAY 'CURADJ - RUN ABORTED - DISALLOWED MERCHANT OR '     00017500
017600             'UNRECOVERABLE ERROR ON TRAN ' BT-ID.                00017600
017700     PERFORM 790-CLOSE-FILES.                                     00017700
017800     MOVE 90 TO RETURN-CODE.                                      00017800
017900     STOP RUN.                                                    00017900
