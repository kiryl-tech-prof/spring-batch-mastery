000100******************************************************************
000200*    DIVLINE  --  RAW DIVISION ROSTER FILE LINE
000300*    ONE LINE AS READ FROM THE DIVISION FILE.  TEAMAVG PARAGRAPH
000400*    210-CLASSIFY-LINE DECIDES WHETHER A LINE IS A TEAM-NAME LINE,
000500*    A PLAYER LINE (CONTAINS A COLON) OR A BLANK TEAM-TRAILER LINE.
000600*    93/02/18  DWS  INITIAL COPY.
000700******************************************************************
000800 01  DIV-LINE-REC.
000900     05  DL-TEXT                     PIC X(80).
001000     05  DL-COLON-POS                PIC 9(03)      COMP.
001100     05  FILLER                      PIC X(05).
