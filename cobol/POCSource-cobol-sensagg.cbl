000100****************************************************************  00000100
000110* LICENSED MATERIALS - PROPERTY OF IBM                            00000110
000120* ALL RIGHTS RESERVED                                             00000120
000130****************************************************************  00000130
000140* PROGRAM:  SENSAGG                                               00000140
000150*                                                                 00000150
000160* READS THE RAW DAILY TEMPERATURE-SENSOR FILE, ONE LINE PER DAY,  00000160
000170* AND WRITES ONE AGGREGATED RECORD PER DAY HOLDING THE MINIMUM,   00000170
000180* AVERAGE AND MAXIMUM READING FOR THAT DAY, CONVERTED FROM        00000180
000190* FAHRENHEIT TO CELSIUS.  OUTPUT IS RE-READ BY SENSANOM TO FLAG   00000190
000200* ANOMALOUS DAYS.                                                 00000200
000210*                                                                 00000210
000220* INPUT LINE FORMAT:                                              00000220
000230*     0    1    1    2    2    3    3    4    4    5    5    6    00000230
000240* ....5....0....5....0....5....0....5....0....5....0....5....0....00000240
000250*                                                                 00000250
000260* MM-DD-YYYY,FFF.F,FFF.F,FFF.F, ... (UP TO 24 READINGS, 1/HOUR)   00000260
000270****************************************************************  00000270
000280 IDENTIFICATION DIVISION.                                         00000280
000290 PROGRAM-ID.     SENSAGG.                                         00000290
000300 AUTHOR.         D W STOUT.                                       00000300
000310 INSTALLATION.   DBB FOUNDATION DEVELOPMENT CENTER.               00000310
000320 DATE-WRITTEN.   04/14/92.                                        00000320
000330 DATE-COMPILED.  04/14/92.                                        00000330
000340 SECURITY.       NON-CONFIDENTIAL.                                00000340
000350*                                                                 00000350
000360****************************************************************  00000360
000370*                    C H A N G E   L O G                         000000370
000380****************************************************************  00000380
000390* 92/04/14  DWS  INITIAL VERSION FOR THE SENSOR READING LAB.      00000390
000400* 92/06/02  DWS  CORRECTED THE C = 5*(F-32)/9 CONVERSION - WAS    00000400
000410*                TRUNCATING INSTEAD OF ROUNDING THE AVERAGE.     000000410
000420* 93/11/30  WLT  RAISED READING TABLE FROM 12 TO 24 PER DAY TO    00000420
000430*                SUPPORT HOURLY (NOT BI-HOURLY) FEEDS.           000000430
000440* 95/02/08  RJT  FIXED AT-END LOGIC SO A TRAILING SHORT LINE      00000440
000450*                DOES NOT DOUBLE-COUNT THE LAST READING.         000000450
000460* 98/11/02  DWS  Y2K REVIEW - SENSOR-DATE IS CHARACTER MM-DD-YYYY 00000460
000470*                WITH FULL 4-DIGIT YEAR ALREADY.  NO CENTURY      00000470
000480*                WINDOW LOGIC REQUIRED.  NO CHANGE MADE.          00000480
000490* 99/03/22  RJT  ADDED WS-READING-SUB BOUNDS CHECK AFTER A        00000490
000500*                PRODUCTION ABEND ON A 25-READING INPUT LINE.     00000500
000510* 01/07/16  WLT  RECOMPILE ONLY - NO LOGIC CHANGE.                00000510
000520* 01/09/30  WLT  210-SCATTER-ONE-PART WAS MOVING THE RAW "FFF.F"  00000520
000530*                TEXT STRAIGHT INTO RS-READING (COMP-3) - THE    000000530
000540*                DECIMAL POINT CORRUPTED EVERY READING.  ADDED   000000540
000550*                215-PARSE-ONE-READING TO UNSTRING THE VALUE ON  000000550
000560*                '.' AND BUILD THE READING BY ARITHMETIC.        000000560
000562* 04/06/15  DWS  RS-DATE-PARTS AND AGG-DATE-PARTS WERE DECLARED   00000562
000564*                BUT NEVER SPLIT OUT - ADDED A DATE-SANITY CHECK  00000564
000566*                IN 200-SPLIT-READINGS AND 400-CONVERT-TO-CELSIUS 00000566
000568*                SO A GARBLED DATE ON THE INPUT FEED IS FLAGGED   00000568
000569*                INSTEAD OF SILENTLY AGGREGATED.                  00000569
000571* 04/06/15  DWS  WS-PART WAS NOT CLEARED BETWEEN DAYS - A         00000571
000572*                SHORTER DAY'S TRAILING SLOTS KEPT THE            00000572
000573*                PRIOR DAY'S VALUES, WHICH 210 THEN MISREAD       00000573
000574*                AS GENUINE READINGS.  200-SPLIT-READINGS         00000574
000575*                NOW CLEARS WS-LINE-TEXT BEFORE EACH SPLIT.       00000575
000670****************************************************************  00000670
000680 ENVIRONMENT DIVISION.                                            00000680
000690 CONFIGURATION SECTION.                                           00000690
000700 SOURCE-COMPUTER.  IBM-370.                                       00000700
000710 OBJECT-COMPUTER.  IBM-370.                                       00000710
000720 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00000720
000730 INPUT-OUTPUT SECTION.                                            00000730
000740 FILE-CONTROL.                                                    00000740
000750     SELECT RAW-SENSOR-FILE  ASSIGN TO SENSRAW                    00000750
000760            ORGANIZATION IS LINE SEQUENTIAL                       00000760
000770            FILE STATUS  IS WS-SENSRAW-STATUS.                    00000770
000780                                                                  00000780
000790     SELECT AGG-SENSOR-FILE  ASSIGN TO SENSAGGO                   00000790
000800            FILE STATUS  IS WS-SENSAGGO-STATUS.                   00000800
000810****************************************************************  00000810
000820 DATA DIVISION.                                                   00000820
000830 FILE SECTION.                                                    00000830
000840                                                                  00000840
000850 FD  RAW-SENSOR-FILE                                              00000850
000860     LABEL RECORDS ARE STANDARD.                                  00000860
000870 01  RAW-SENSOR-LINE-REC         PIC X(200).                      00000870
000880                                                                  00000880
000890 FD  AGG-SENSOR-FILE                                              00000890
000900     RECORDING MODE IS F                                          00000900
000910     LABEL RECORDS ARE STANDARD.                                  00000910
000920 COPY AGGSENS.                                                    00000920
000930****************************************************************  00000930
000940 WORKING-STORAGE SECTION.                                         00000940
000950****************************************************************  00000950
000960 COPY RAWSENS.                                                    00000960
000970*                                                                 00000970
000980 01  WS-LINE-SPLIT-AREA.                                          00000980
000990     05  WS-LINE-TEXT            PIC X(200).                      00000990
001000     05  WS-LINE-PARTS REDEFINES WS-LINE-TEXT.                    00001000
001010         10  WS-PART             PIC X(8) OCCURS 25 TIMES.        00001010
001020     05  FILLER                  PIC X(05).                      000001020
001030*                                                                 00001030
001040 01  WS-FIELDS.                                                   00001040
001050     05  WS-SENSRAW-STATUS       PIC X(2)  VALUE SPACES.          00001050
001060     05  WS-SENSAGGO-STATUS      PIC X(2)  VALUE SPACES.          00001060
001070     05  WS-RAW-EOF              PIC X     VALUE 'N'.             00001070
001080         88  RAW-EOF                 VALUE 'Y'.                  000001080
001090     05  FILLER                  PIC X(05).                      000001090
001100*                                                                 00001100
001110 01  WORK-VARIABLES.                                              00001110
001120     05  WS-READING-SUB          PIC 9(02)      COMP.             00001120
001130     05  WS-PART-SUB             PIC 9(02)      COMP.             00001130
001140     05  WS-MIN-F                PIC S9(3)V9(2) COMP-3.           00001140
001150     05  WS-MAX-F                PIC S9(3)V9(2) COMP-3.           00001150
001160     05  WS-SUM-F                PIC S9(5)V9(2) COMP-3.           00001160
001170     05  WS-AVG-F                PIC S9(3)V9(2) COMP-3.           00001170
001180     05  WS-CELSIUS-WORK         PIC S9(5)V9(4) COMP-3.           00001180
001190     05  WS-DAYS-READ            PIC 9(05)      COMP-3  VALUE 0.  00001190
001200     05  WS-READING-SIGN         PIC X          VALUE SPACE.      00001200
001210     05  WS-READING-WHOLE-X      PIC X(05)      VALUE SPACES.     00001210
001220     05  WS-READING-FRAC-X       PIC X(03)      VALUE SPACES.     00001220
001230     05  WS-READING-WHOLE-LEN    PIC 9(02)      COMP.             00001230
001240     05  WS-READING-FRAC-LEN     PIC 9(02)      COMP.             00001240
001250     05  WS-READING-INT-PART     PIC 9(03)      COMP-3.           00001250
001260     05  WS-READING-FRAC-PART    PIC 9(02).                       00001260
001270     05  FILLER                  PIC X(10).                       00001270
001280****************************************************************  00001280
001290 PROCEDURE DIVISION.                                              00001290
001300****************************************************************  00001300
001310                                                                  00001310
001320 000-MAIN.                                                        00001320
001330     PERFORM 700-OPEN-FILES.                                      00001330
001340     PERFORM 110-READ-RAW-FILE.                                   00001340
001350     PERFORM 100-PROCESS-DAY THRU 100-EXIT                        00001350
001360             UNTIL RAW-EOF.                                       00001360
001370     PERFORM 790-CLOSE-FILES.                                     00001370
001380     DISPLAY 'SENSAGG - DAYS AGGREGATED: ' WS-DAYS-READ.          00001380
001390     GOBACK.                                                      00001390
001400                                                                  00001400
001410 100-PROCESS-DAY.                                                 00001410
001420     PERFORM 200-SPLIT-READINGS.                                  00001420
001430     PERFORM 300-SCAN-MIN-MAX-AVG.                                00001430
001440     PERFORM 400-CONVERT-TO-CELSIUS.                              00001440
001450     PERFORM 500-WRITE-AGG-RECORD.                                00001450
001460     ADD 1 TO WS-DAYS-READ.                                       00001460
001470     PERFORM 110-READ-RAW-FILE.                                   00001470
001480 100-EXIT.                                                        00001480
001490     EXIT.                                                        00001490
001500                                                                  00001500
001510 200-SPLIT-READINGS.                                              00001510
001520*    FIRST 10 BYTES OF THE LINE ARE THE DATE, MM-DD-YYYY; THE     00001520
001530*    REST IS A COMMA-DELIMITED LIST OF FAHRENHEIT READINGS.       00001530
001540     MOVE RAW-SENSOR-LINE-REC(1:10)  TO RS-DATE.                  00001540
001542    IF RS-DATE-MM NOT NUMERIC OR RS-DATE-DD NOT NUMERIC           00001542
001544        DISPLAY 'SENSAGG - BAD DATE ON RAW SENSOR LINE: '         00001544
001546            RS-DATE                                               00001546
001548    END-IF.                                                       00001548
001550     MOVE 0 TO WS-READING-SUB.                                    00001550
001555     MOVE SPACES TO WS-LINE-TEXT.                                 00001555
001560     UNSTRING RAW-SENSOR-LINE-REC(12:188) DELIMITED BY ','        00001560
001570         INTO WS-PART(1)  WS-PART(2)  WS-PART(3)  WS-PART(4)      00001570
001580                 WS-PART(5)  WS-PART(6)  WS-PART(7)  WS-PART(8)   00001580
001590                 WS-PART(9)  WS-PART(10) WS-PART(11) WS-PART(12)  00001590
001600                 WS-PART(13) WS-PART(14) WS-PART(15) WS-PART(16)  00001600
001610                 WS-PART(17) WS-PART(18) WS-PART(19) WS-PART(20)  00001610
001620                 WS-PART(21) WS-PART(22) WS-PART(23) WS-PART(24). 00001620
001630     PERFORM 210-SCATTER-ONE-PART THRU 210-EXIT                   00001630
001640             VARYING WS-PART-SUB FROM 1 BY 1                      00001640
001650             UNTIL WS-PART-SUB > 24.                              00001650
001660     MOVE WS-READING-SUB TO RS-READING-COUNT.                     00001660
001670 200-EXIT.                                                        00001670
001680     EXIT.                                                        00001680
001690                                                                  00001690
001700 210-SCATTER-ONE-PART.                                            00001700
001710     IF WS-PART(WS-PART-SUB) NOT = SPACES                         00001710
001720        ADD 1 TO WS-READING-SUB                                   00001720
001730        PERFORM 215-PARSE-ONE-READING                             00001730
001740     END-IF.                                                      00001740
001750 210-EXIT.                                                        00001750
001760     EXIT.                                                        00001760
001770*                                                                 00001770
001780* 01/09/30  WLT  A READING OF "072.5" WAS BEING MOVED STRAIGHT    00001780
001790*                INTO A COMP-3 FIELD - THE DECIMAL POINT IS NOT   00001790
001800*                A VALID DIGIT FOR A NON-EDITED NUMERIC MOVE AND  00001800
001810*                WAS CORRUPTING EVERY READING.  210 NOW CALLS     00001810
001820*                215 TO UNSTRING THE WHOLE/FRACTIONAL PARTS       00001820
001830*                AND BUILD RS-READING BY ARITHMETIC INSTEAD.      00001830
001840*                SAME DEFECT EXISTED IN TEAMAVG - SEE THAT LOG.   00001840
001850*                                                                 00001850
001860 215-PARSE-ONE-READING.                                           00001860
001870     MOVE SPACES TO WS-READING-WHOLE-X WS-READING-FRAC-X          00001870
001880     MOVE ZERO   TO WS-READING-FRAC-PART                          00001880
001890     MOVE SPACE  TO WS-READING-SIGN                               00001890
001900     UNSTRING WS-PART(WS-PART-SUB) DELIMITED BY '.'               00001900
001910         INTO WS-READING-WHOLE-X  COUNT IN WS-READING-WHOLE-LEN   00001910
001920              WS-READING-FRAC-X   COUNT IN WS-READING-FRAC-LEN    00001920
001930     END-UNSTRING                                                 00001930
001940     IF WS-READING-FRAC-LEN = 1                                   00001940
001950         MOVE WS-READING-FRAC-X(1:1) TO WS-READING-FRAC-PART(2:1) 00001950
001960     ELSE                                                         00001960
001970         IF WS-READING-FRAC-LEN > 1                               00001970
001980             MOVE WS-READING-FRAC-X(1:2) TO WS-READING-FRAC-PART  00001980
001990         END-IF                                                   00001990
002000     END-IF                                                       00002000
002010     IF WS-READING-WHOLE-X(1:1) = '-'                             00002010
002020         MOVE '-' TO WS-READING-SIGN                              00002020
002030         MOVE WS-READING-WHOLE-X(2:WS-READING-WHOLE-LEN - 1)      00002030
002040                                      TO WS-READING-INT-PART      00002040
002050     ELSE                                                         00002050
002060         MOVE WS-READING-WHOLE-X(1:WS-READING-WHOLE-LEN)          00002060
002070                                      TO WS-READING-INT-PART      00002070
002080     END-IF                                                       00002080
002090     IF WS-READING-SIGN = '-'                                     00002090
002100         COMPUTE RS-READING(WS-READING-SUB) =                     00002100
002110             0 - WS-READING-INT-PART -                            00002110
002120                 (WS-READING-FRAC-PART / 100)                     00002120
002130     ELSE                                                         00002130
002140         COMPUTE RS-READING(WS-READING-SUB) =                     00002140
002150             WS-READING-INT-PART +                                00002150
002160                 (WS-READING-FRAC-PART / 100)                     00002160
002170     END-IF.                                                      00002170
002180 215-EXIT.                                                        00002180
002190     EXIT.                                                        00002190
002200                                                                  00002200
002210 300-SCAN-MIN-MAX-AVG.                                            00002210
002220*    ADSORT1-STYLE ARRAY SCAN - WALKS THE READING TABLE ONCE,     00002220
002230*    TRACKING THE RUNNING MINIMUM, MAXIMUM AND SUM.               00002230
002240     MOVE RS-READING(1) TO WS-MIN-F.                              00002240
002250     MOVE RS-READING(1) TO WS-MAX-F.                              00002250
002260     MOVE RS-READING(1) TO WS-SUM-F.                              00002260
002270     PERFORM 310-SCAN-ONE-READING THRU 310-EXIT                   00002270
002280             VARYING RS-IDX FROM 2 BY 1                           00002280
002290             UNTIL RS-IDX > RS-READING-COUNT.                     00002290
002300     COMPUTE WS-AVG-F ROUNDED = WS-SUM-F / RS-READING-COUNT.      00002300
002310 300-EXIT.                                                        00002310
002320     EXIT.                                                        00002320
002330                                                                  00002330
002340 310-SCAN-ONE-READING.                                            00002340
002350     IF RS-READING(RS-IDX) < WS-MIN-F                             00002350
002360        MOVE RS-READING(RS-IDX) TO WS-MIN-F                       00002360
002370     END-IF.                                                      00002370
002380     IF RS-READING(RS-IDX) > WS-MAX-F                             00002380
002390        MOVE RS-READING(RS-IDX) TO WS-MAX-F                       00002390
002400     END-IF.                                                      00002400
002410     ADD RS-READING(RS-IDX) TO WS-SUM-F.                          00002410
002420 310-EXIT.                                                        00002420
002430     EXIT.                                                        00002430
002440                                                                  00002440
002450 400-CONVERT-TO-CELSIUS.                                          00002450
002460*    C = 5 * (F - 32) / 9, ROUNDED HALF-UP TO 2 DECIMALS.         00002460
002470     COMPUTE WS-CELSIUS-WORK ROUNDED =                            00002470
002480             5 * (WS-MIN-F - 32) / 9.                             00002480
002490     MOVE WS-CELSIUS-WORK TO AGG-MIN.                             00002490
002500     COMPUTE WS-CELSIUS-WORK ROUNDED =                            00002500
002510             5 * (WS-AVG-F - 32) / 9.                             00002510
002520     MOVE WS-CELSIUS-WORK TO AGG-AVG.                             00002520
002530     COMPUTE WS-CELSIUS-WORK ROUNDED =                            00002530
002540             5 * (WS-MAX-F - 32) / 9.                             00002540
002550     MOVE WS-CELSIUS-WORK TO AGG-MAX.                             00002550
002560     MOVE RS-DATE TO AGG-DATE.                                    00002560
002562    IF AGG-DATE-YYYY < '1990'                                     00002562
002564        DISPLAY 'SENSAGG - SUSPECT YEAR IN AGG RECORD: '          00002564
002566            AGG-DATE-YYYY                                         00002566
002568    END-IF.                                                       00002568
002570 400-EXIT.                                                        00002570
002580     EXIT.                                                        00002580
002590                                                                  00002590
002600 500-WRITE-AGG-RECORD.                                            00002600
002610     WRITE AGG-SENSOR-REC.                                        00002610
002620 500-EXIT.                                                        00002620
002630     EXIT.                                                        00002630
002640                                                                  00002640
002650 110-READ-RAW-FILE.                                               00002650
002660     READ RAW-SENSOR-FILE                                         00002660
002670         AT END MOVE 'Y' TO WS-RAW-EOF.                           00002670
002680                                                                  00002680
002690 700-OPEN-FILES.                                                  00002690
002700     OPEN INPUT  RAW-SENSOR-FILE.                                 00002700
002710     OPEN OUTPUT AGG-SENSOR-FILE.                                 00002710
002720     IF WS-SENSRAW-STATUS NOT = '00'                              00002720
002730         DISPLAY 'ERROR OPENING RAW SENSOR FILE. RC: '            00002730
002740                 WS-SENSRAW-STATUS                                00002740
002750         MOVE 16 TO RETURN-CODE                                   00002750
002760         MOVE 'Y' TO WS-RAW-EOF                                   00002760
002770     END-IF.                                                      00002770
002780     IF WS-SENSAGGO-STATUS NOT = '00'                             00002780
002790         DISPLAY 'ERROR OPENING AGG SENSOR FILE. RC: '            00002790
002800                 WS-SENSAGGO-STATUS                               00002800
002810         MOVE 16 TO RETURN-CODE                                   00002810
002820         MOVE 'Y' TO WS-RAW-EOF                                   00002820
002830     END-IF.                                                      00002830
002840                                                                  00002840
002850 790-CLOSE-FILES.                                                 00002850
002860     CLOSE RAW-SENSOR-FILE.                                       00002860
002870     CLOSE AGG-SENSOR-FILE.                                       00002870
