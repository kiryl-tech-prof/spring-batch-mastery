000100******************************************************************
000200*    ANOMSEN  --  SENSOR ANOMALY OUTPUT, ONE ROW PER FLAGGED DAY
000300*    WRITTEN LINE-SEQUENTIAL, COMMA-DELIMITED.  SEE SENSANOM
000400*    PARAGRAPH 200-EVALUATE-DAY FOR THE MIN-BEFORE-MAX RULE.
000500*    92/04/20  DWS  INITIAL COPY.
000600******************************************************************
001200 01  ANOM-REC.
001300     05  ANOM-DATE                   PIC X(10).
001400     05  ANOM-TYPE                   PIC X(07).
001500         88  ANOM-IS-MINIMUM              VALUE 'MINIMUM'.
001600         88  ANOM-IS-MAXIMUM              VALUE 'MAXIMUM'.
001700     05  ANOM-VALUE                  PIC S9(3)V9(2) COMP-3.
001800     05  FILLER                      PIC X(05).
001900 01  ANOM-CSV-LINE                   PIC X(30).
