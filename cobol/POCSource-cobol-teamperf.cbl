000100 IDENTIFICATION DIVISION.                                         00000100
000200*    TEAMPERF  --  TEAM MAX/MIN RATIO PERFORMANCE REPORT          00000200
000300*    REWORKED FROM A DB2-CURSOR DEPARTMENT-AVERAGE PROGRAM INTO   00000300
000400*    A FLAT-FILE CONTROL TOTAL REPORT - READS THE ONE-RECORD      00000400
000500*    BASELINE FILE WRITTEN BY TEAMAVG, THEN THE AVERAGE-SCORED-   00000500
000600*    TEAM FILE, AND EXPRESSES EVERY TEAM'S AVERAGE AS A           00000600
000700*    PERCENTAGE OF THE JOB-WIDE BASELINE SCORE.  UPSI-0 PICKS     00000700
000800*    WHICH BASELINE (MAX OR MIN) THIS RUN USES - RUN TWICE, ONCE  00000800
000900*    EACH WAY, FOR THE 8A/8B REPORT PAIR.                         00000900
001000 PROGRAM-ID.     TEAMPERF.                                        00001000
001100 AUTHOR.         W L TATE.                                        00001100
001200 INSTALLATION.   DBB FOUNDATION DEVELOPMENT CENTER.               00001200
001300 DATE-WRITTEN.   03/02/93.                                        00001300
001400 DATE-COMPILED.  03/02/93.                                        00001400
001500 SECURITY.       NON-CONFIDENTIAL.                                00001500
001600*                                                                 00001600
001700****************************************************************  00001700
001800*                    C H A N G E   L O G                          00001800
001900****************************************************************  00001900
002000* 93/03/02  WLT  INITIAL VERSION - MAX BASELINE ONLY.             00002000
002100* 93/03/09  WLT  ADDED UPSI-0 SWITCH SO THE SAME PROGRAM ALSO     00002100
002200*                RUNS THE MIN-BASELINE REPORT - NO SENSE          00002200
002300*                MAINTAINING TWO COPIES OF THE SAME LOGIC.        00002300
002400* 94/07/19  DWS  THREE-LINE BANNER FORMAT CHANGED TO MATCH THE    00002400
002500*                REPORTS STANDARD ADOPTED DIVISION-WIDE.          00002500
004000* 98/12/01  DWS  Y2K REVIEW - PROGRAM HANDLES NO DATE FIELDS.     00004000
004100*                NO CHANGE NEEDED.                                00004100
004200* 02/09/30  RJT  RECOMPILE ONLY - NO LOGIC CHANGE.                00004200
004210* 04/06/15  DWS  PERCENTAGE WAS STRUNG INTO TP-PERFORMANCE        00004210
004220*                STRAIGHT OUT OF WS-PERCENT-DISPLAY, AN           00004220
004230*                UNEDITED FIELD WITH NO DECIMAL POINT -           00004230
004240*                REPORT SHOWED 08750% INSTEAD OF 87.50%.          00004240
004250*                ADDED WS-PERCENT-EDIT PIC ZZ9.99 AND             00004250
004260*                STRING THAT INSTEAD, SAME AS THE                 00004260
004270*                BASELINE FIGURE ALREADY DISPLAYED BY             00004270
004280*                100-PRINT-BANNER.                                00004280
004281* 04/06/15  DWS  WS-PERCENT-N AND WS-LINE-COUNTS-N WERE           00004281
004282*                DECLARED BUT NEVER READ ANYWHERE - GAVE          00004282
004283*                EACH A REAL JOB IN 200-PROCESS-TEAM AND          00004283
004284*                000-MAIN, AND RELABELED THE TWO FILLERS          00004284
004285*                UNDER WS-AST-NAME-PART SO THE TRAILING           00004285
004286*                AREA CAN BE CHECKED FOR STRAY DATA.              00004286
004300****************************************************************  00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER.  IBM-370.                                       00004600
004700 OBJECT-COMPUTER.  IBM-370.                                       00004700
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                             00004800
004900                   UPSI-0 ON STATUS IS WS-MIN-BASELINE-RUN        00004900
005000                         OFF STATUS IS WS-MAX-BASELINE-RUN.       00005000
005100 INPUT-OUTPUT SECTION.                                            00005100
005200 FILE-CONTROL.                                                    00005200
005300     SELECT BASELINE-FILE     ASSIGN TO TEAMBAS                   00005300
005400            FILE STATUS  IS WS-BASELINE-STATUS.                   00005400
005500                                                                  00005500
005600     SELECT AVG-TEAM-FILE     ASSIGN TO AVGTEAM                   00005600
005700            ORGANIZATION IS LINE SEQUENTIAL                       00005700
005800            FILE STATUS  IS WS-AVGTEAM-STATUS.                    00005800
005900                                                                  00005900
006000     SELECT TEAM-PERF-FILE    ASSIGN TO TEAMPRF                   00006000
006100            ORGANIZATION IS LINE SEQUENTIAL                       00006100
006200            FILE STATUS  IS WS-TEAMPRF-STATUS.                    00006200
006300****************************************************************  00006300
006400 DATA DIVISION.                                                   00006400
006500 FILE SECTION.                                                    00006500
006600                                                                  00006600
006700 FD  BASELINE-FILE                                                00006700
006800     RECORDING MODE IS F.                                         00006800
006900 COPY TEAMBAS.                                                    00006900
007000                                                                  00007000
007100 FD  AVG-TEAM-FILE                                                00007100
007200     LABEL RECORDS ARE STANDARD.                                  00007200
007300 01  AVG-TEAM-LINE-REC            PIC X(70).                      00007300
007400                                                                  00007400
007500 FD  TEAM-PERF-FILE                                               00007500
007600     LABEL RECORDS ARE STANDARD.                                  00007600
007700 01  TEAM-PERF-LINE-REC           PIC X(75).                      00007700
007800****************************************************************  00007800
007900 WORKING-STORAGE SECTION.                                         00007900
008000****************************************************************  00008000
008100 COPY AVGTEAM.                                                    00008100
008200 COPY TEAMPRF.                                                    00008200
008300*                                                                 00008300
008400 01  WS-AST-SPLIT-AREA.                                           00008400
008500     05  WS-AST-TEXT             PIC X(70).                       00008500
008600     05  WS-AST-NAME-PART REDEFINES WS-AST-TEXT.                  00008600
008700        10  WS-AST-LEADING-AREA  PIC X(60).                       00008700
008800        10  WS-AST-TRAILING-AREA PIC X(10).                       00008800
008900*                                                                 00008900
009000 01  WS-PERCENT-WORK-AREA.                                        00009000
009100     05  WS-PERCENT-DISPLAY      PIC 9(3)V9(2).                   00009100
009200     05  WS-PERCENT-N REDEFINES WS-PERCENT-DISPLAY PIC 9(5).      00009200
009225    05  WS-PERCENT-EDIT         PIC ZZ9.99.                       00009225
009250     05  FILLER                  PIC X(05).                       00009250
009300*                                                                 00009300
009400 01  WS-LINE-COUNTS.                                              00009400
009500     05  WS-TEAM-READ-COUNT      PIC 9(05)      COMP-3 VALUE 0.   00009500
009600     05  WS-TEAM-WRITE-COUNT     PIC 9(05)      COMP-3 VALUE 0.   00009600
009650     05  FILLER                  PIC X(05).                       00009650
009700 01  WS-LINE-COUNTS-N REDEFINES WS-LINE-COUNTS                    00009700
009800                       PIC 9(21)      COMP-3.                     00009800
009900*                                                                 00009900
010000 01  WS-FIELDS.                                                   00010000
010100     05  WS-BASELINE-STATUS      PIC X(2)  VALUE SPACES.          00010100
010200     05  WS-AVGTEAM-STATUS       PIC X(2)  VALUE SPACES.          00010200
010300     05  WS-TEAMPRF-STATUS       PIC X(2)  VALUE SPACES.          00010300
010400     05  WS-AST-EOF              PIC X     VALUE 'N'.             00010400
010500         88  AST-EOF                 VALUE 'Y'.                   00010500
010600     05  FILLER                  PIC X(05).                       00010600
010700*                                                                 00010700
010800 01  WORK-VARIABLES.                                              00010800
010900     05  WS-BASELINE-SCORE       PIC S9(3)V9(2) COMP-3.           00010900
010905     05  WS-BASELINE-SCORE-DISP  PIC ZZ9.99.                      00010905
010910     05  WS-BASELINE-PLAYER      PIC X(60).                       00010910
010920     05  WS-MAX-PLAYER-SCORE     PIC S9(3)V9(2) COMP-3.           00010920
010930     05  WS-MAX-PLAYER-NAME      PIC X(60).                       00010930
010940     05  WS-MIN-PLAYER-SCORE     PIC S9(3)V9(2) COMP-3.           00010940
010950     05  WS-MIN-PLAYER-NAME      PIC X(60).                       00010950
011100     05  FILLER                  PIC X(05).                       00011100
011200****************************************************************  00011200
011300 PROCEDURE DIVISION.                                              00011300
011400****************************************************************  00011400
011500                                                                  00011500
011600 000-MAIN.                                                        00011600
011700     PERFORM 700-OPEN-FILES.                                      00011700
011800     PERFORM 110-READ-BASELINE.                                   00011800
011900     PERFORM 100-PRINT-BANNER.                                    00011900
012000     PERFORM 120-READ-AVGTEAM.                                    00012000
012100     PERFORM 200-PROCESS-TEAM THRU 200-EXIT                       00012100
012200             UNTIL AST-EOF.                                       00012200
012300     PERFORM 790-CLOSE-FILES.                                     00012300
012400     DISPLAY 'TEAMPERF - TEAMS READ: ' WS-TEAM-READ-COUNT         00012400
012500             '  WRITTEN: ' WS-TEAM-WRITE-COUNT.                   00012500
012550    DISPLAY 'TEAMPERF - COMBINED READ/WRITE COUNT: '              00012550
012560            WS-LINE-COUNTS-N.                                     00012560
012600     GOBACK.                                                      00012600
012700                                                                  00012700
012800 100-PRINT-BANNER.                                                00012800
012900     IF WS-MIN-BASELINE-RUN                                       00012900
013000         MOVE WS-MIN-PLAYER-SCORE TO WS-BASELINE-SCORE            00013000
013100     ELSE                                                         00013100
013200         MOVE WS-MAX-PLAYER-SCORE TO WS-BASELINE-SCORE            00013200
013300     END-IF.                                                      00013300
013350     MOVE WS-BASELINE-SCORE TO WS-BASELINE-SCORE-DISP.            00013350
013400     STRING 'Team performances below are calculated against '     00013400
013500            WS-BASELINE-SCORE-DISP  DELIMITED BY SIZE             00013500
013600            ' which was scored by ' DELIMITED BY SIZE             00013600
013700            WS-BASELINE-PLAYER DELIMITED BY SIZE                  00013700
013800       INTO TP-BANNER-LINE-2.                                     00013800
013900     WRITE TEAM-PERF-LINE-REC FROM TP-BANNER-LINE-1.              00013900
014000     WRITE TEAM-PERF-LINE-REC FROM TP-BANNER-LINE-2.              00014000
014100     WRITE TEAM-PERF-LINE-REC FROM TP-BANNER-LINE-3.              00014100
014200                                                                  00014200
014300 110-READ-BASELINE.                                               00014300
014400     READ BASELINE-FILE                                           00014400
014500         AT END                                                   00014500
014600             DISPLAY 'TEAMPERF - BASELINE RECORD MISSING'         00014600
014700             MOVE 16 TO RETURN-CODE                               00014700
014800             STOP RUN                                             00014800
014900     END-READ.                                                    00014900
015000     MOVE TB-MAX-SCORE  TO WS-MAX-PLAYER-SCORE.                   00015000
015100     MOVE TB-MAX-PLAYER TO WS-MAX-PLAYER-NAME.                    00015100
015200     MOVE TB-MIN-SCORE  TO WS-MIN-PLAYER-SCORE.                   00015200
015300     MOVE TB-MIN-PLAYER TO WS-MIN-PLAYER-NAME.                    00015300
015400     IF WS-MIN-BASELINE-RUN                                       00015400
015500         MOVE WS-MIN-PLAYER-NAME TO WS-BASELINE-PLAYER            00015500
015600     ELSE                                                         00015600
015700         MOVE WS-MAX-PLAYER-NAME TO WS-BASELINE-PLAYER            00015700
015800     END-IF.                                                      00015800
015900                                                                  00015900
016000 120-READ-AVGTEAM.                                                00016000
016100     READ AVG-TEAM-FILE                                           00016100
016200         AT END MOVE 'Y' TO WS-AST-EOF.                           00016200
016300     IF NOT AST-EOF                                               00016300
016400         MOVE AVG-TEAM-LINE-REC TO WS-AST-TEXT                    00016400
016500     END-IF.                                                      00016500
016600                                                                  00016600
016700 200-PROCESS-TEAM.                                                00016700
016800     ADD 1 TO WS-TEAM-READ-COUNT.                                 00016800
016900     UNSTRING WS-AST-TEXT DELIMITED BY ','                        00016900
017000         INTO AST-NAME AST-AVG-SCORE.                             00017000
017050    IF WS-AST-TRAILING-AREA NOT = SPACES                          00017050
017060        DISPLAY 'TEAMPERF - TRAILING DATA ON AVGTEAM LINE: '      00017060
017070            WS-AST-TRAILING-AREA                                  00017070
017080    END-IF.                                                       00017080
017100     IF WS-MIN-BASELINE-RUN                                       00017100
017200         COMPUTE WS-PERCENT-DISPLAY ROUNDED =                     00017200
017300             AST-AVG-SCORE * 100 / WS-MIN-PLAYER-SCORE            00017300
017400             ON SIZE ERROR MOVE 0 TO WS-PERCENT-DISPLAY           00017400
017500         END-COMPUTE                                              00017500
017600     ELSE                                                         00017600
017700         COMPUTE WS-PERCENT-DISPLAY ROUNDED =                     00017700
017800             AST-AVG-SCORE * 100 / WS-MAX-PLAYER-SCORE            00017800
017900             ON SIZE ERROR MOVE 0 TO WS-PERCENT-DISPLAY           00017900
018000         END-COMPUTE                                              00018000
018100     END-IF.                                                      00018100
018150    IF WS-PERCENT-N = ZERO                                        00018150
018160        DISPLAY 'TEAMPERF - ZERO PERCENT COMPUTED FOR '           00018160
018170            AST-NAME                                              00018170
018180    END-IF.                                                       00018180
018190    MOVE WS-PERCENT-DISPLAY TO WS-PERCENT-EDIT.                   00018190
018200     MOVE AST-NAME TO TP-NAME.                                    00018200
018210     MOVE SPACES TO TP-PERFORMANCE.                               00018210
018300    STRING WS-PERCENT-EDIT DELIMITED BY SIZE                      00018300
018400            '%' DELIMITED BY SIZE                                 00018400
018500       INTO TP-PERFORMANCE.                                       00018500
018510     MOVE SPACES TO TP-CSV-LINE.                                  00018510
018600     STRING TP-NAME DELIMITED BY SIZE                             00018600
018700            ',' DELIMITED BY SIZE                                 00018700
018800            TP-PERFORMANCE DELIMITED BY SIZE                      00018800
018900       INTO TP-CSV-LINE.                                          00018900
019000     WRITE TEAM-PERF-LINE-REC FROM TP-CSV-LINE.                   00019000
019100     ADD 1 TO WS-TEAM-WRITE-COUNT.                                00019100
019200     PERFORM 120-READ-AVGTEAM.                                    00019200
020000 200-EXIT.                                                        00020000
020100     EXIT.                                                        00020100
020200                                                                  00020200
020300 700-OPEN-FILES.                                                  00020300
020400     OPEN INPUT  BASELINE-FILE.                                   00020400
020500     OPEN INPUT  AVG-TEAM-FILE.                                   00020500
020600     OPEN OUTPUT TEAM-PERF-FILE.                                  00020600
020700     IF WS-BASELINE-STATUS NOT = '00'                             00020700
020800         OR WS-AVGTEAM-STATUS NOT = '00'                          00020800
020900         OR WS-TEAMPRF-STATUS NOT = '00'                          00020900
021000         DISPLAY 'TEAMPERF - ERROR OPENING FILES'                 00021000
021100         MOVE 16 TO RETURN-CODE                                   00021100
021200         STOP RUN                                                 00021200
021300     END-IF.                                                      00021300
021400                                                                  00021400
021500 790-CLOSE-FILES.                                                 00021500
021600     CLOSE BASELINE-FILE.                                         00021600
021700     CLOSE AVG-TEAM-FILE.                                         00021700
021800     CLOSE TEAM-PERF-FILE.                                        00021800
